000100 IDENTIFICATION DIVISION.
000200*===============================
000300 PROGRAM-ID.    PYATT.
000400 AUTHOR.        ROGER J TAYLOR.
000500 INSTALLATION.  APPLEWOOD COMPUTERS PAYROLL.
000600 DATE-WRITTEN.  11/06/91.
000700 DATE-COMPILED.
000800 SECURITY.      COPYRIGHT (C) 1991-2026 AND LATER, V B COEN.
000900*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001000*                LICENSE - SEE THE FILE COPYING FOR DETAILS.
001100*
001200*    REMARKS.          DAILY ATTENDANCE PROCESSING.
001300*                      VALIDATES EACH CHECK-IN/CHECK-OUT
001400*                      RECORD AGAINST THE EMPLOYEE FILE & THE
001500*                      EMPLOYEE'S OWN ATTENDANCE HISTORY FOR A
001600*                      DUPLICATE DATE, DERIVES THE WORKED
001700*                      HOURS, APPENDS THE RECORD, & ANSWERS
001800*                      MONTHLY STATUS-COUNT REQUESTS OFF THE
001900*                      SAME TRANSACTION FILE.
002000*
002100*    CALLED MODULES.   NONE.
002200*    FILES USED.
002300*                      PYEMPMST.  EMPLOYEE MASTER (INPUT).
002400*                      PYATTOLD.  ATTENDANCE FILE - OLD (INPUT).
002500*                      PYATTNEW.  ATTENDANCE FILE - NEW (OUTPUT).
002600*                      PYATTTXN.  ATTENDANCE TRANSACTIONS.
002700*                      PYERRPRT.  ERROR / AUDIT REPORT (PRINT).
002800*    ERROR MESSAGES USED.
002900*                      SY001.
003000*                      PY040 - PY043.
003100*
003200* CHANGES:
003300* 11/06/91 rjt - 1.0.00 Created - built fresh for this
003400*                       conversion on the usual open/loop/close
003500*                       shape, no prior ACAS program matched
003550*                       attendance directly.
003600* 02/12/92 vbc -    .01 Duplicate (employee, date) now rejected
003700*                       on the request, was letting a second
003800*                       check-in for the same day overwrite.
003900* 19/07/94 rjt -    .02 Worked hours now truncated down to a
004000*                       whole hour per HR-061, was rounding.
004100* 08/10/96 vbc -    .03 Tidy up of error message numbering.
004200* 26/11/98 rjt - 2.0.00 YEAR 2000 - century windowing added to
004300*                       the run-date ACCEPT, all stored dates
004400*                       confirmed full ccyymmdd.
004500* 14/01/99 rjt -    .01 Y2K - re-ran the monthly-count enquiry
004600*                       across 1999/2000, no issues found.
004700* 27/11/25 vbc - 3.0.00 Recast for the HR conversion - attendance
004800*                       record shape replaced, per HR-151.
004900* 21/11/25 vbc -    .01 Monthly status-count txn code C added on
005000*                       the same transaction file, per HR-151.
005100*
005200 ENVIRONMENT DIVISION.
005300*===============================
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. SYSTEM-370.
005600 OBJECT-COMPUTER. SYSTEM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PY-EMPLOYEE-FILE    ASSIGN TO "PYEMPMST"
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS PY-EMP-STATUS.
006400     SELECT PY-ATT-FILE-OLD     ASSIGN TO "PYATTOLD"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS PY-ATTO-STATUS.
006700     SELECT PY-ATT-FILE-NEW     ASSIGN TO "PYATTNEW"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS PY-ATTN-STATUS.
007000     SELECT PY-ATT-TXN-FILE     ASSIGN TO "PYATTTXN"
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS PY-ATX-STATUS.
007300     SELECT PY-ERROR-FILE       ASSIGN TO "PYERRPRT"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS PY-ERR-STATUS.
007600*
007700 DATA DIVISION.
007800*===============================
007900 FILE SECTION.
008000*
008100 FD  PY-EMPLOYEE-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 COPY "wspyemp.cob".
008400*
008500 FD  PY-ATT-FILE-OLD
008600     LABEL RECORDS ARE STANDARD.
008700 COPY "wspyatt.cob".
008800*
008900 FD  PY-ATT-FILE-NEW
009000     LABEL RECORDS ARE STANDARD.
009100 COPY "wspyatt.cob" REPLACING ==PY-Attendance-Record== BY ==PY-Attendance-Record-New==
009200                             ==Att-==                 BY ==Attn-==.
009300*
009400 FD  PY-ATT-TXN-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 COPY "wspyatx.cob".
009700*
009800 FD  PY-ERROR-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  PY-ERROR-LINE            PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*-------------------------------
010400 77  PROG-NAME                PIC X(17) VALUE "PYATT   (3.0.01)".
010500*
010600 01  WS-SWITCHES.
010700     03  WS-ATX-EOF           PIC X     VALUE "N".
010800         88  ATX-EOF                    VALUE "Y".
010900     03  WS-ATT-EOF           PIC X     VALUE "N".
011000         88  ATT-AT-EOF                 VALUE "Y".
011100     03  WS-FOUND-SW          PIC X     VALUE "N".
011200         88  WS-FOUND                   VALUE "Y"
011300                              WHEN SET TO FALSE IS "N".
011400     03  WS-DUP-SW            PIC X     VALUE "N".
011500         88  WS-DUP-DATE                VALUE "Y"
011600                              WHEN SET TO FALSE IS "N".
011700*
011800 01  WS-COUNTERS.
011900     03  WS-EMP-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012000     03  WS-ATT-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012100     03  WS-ACCEPT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012200     03  WS-REJECT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012300     03  SCAN-IX              BINARY-SHORT UNSIGNED VALUE ZERO.
012400*
012500 01  WS-EMP-TABLE.
012600     03  WS-EMP-ENTRY OCCURS 1 TO 4000 TIMES
012700                      DEPENDING ON WS-EMP-COUNT
012800                      ASCENDING KEY IS TBL-EMP-KEY
012900                      INDEXED BY EMP-IX.
013000         05  TBL-EMP-KEY       PIC 9(10)  COMP.
013100         05  FILLER            PIC X(6).
013200*
013300 01  WS-ATT-TABLE.
013400     03  WS-ATT-ENTRY OCCURS 1 TO 20000 TIMES
013500                      DEPENDING ON WS-ATT-COUNT
013600                      INDEXED BY ATT-IX.
013700         05  TBL-ATT-KEY       PIC 9(10)  COMP.
013800         05  TBL-ATT-EMP-KEY   PIC 9(10)  COMP.
013900         05  TBL-ATT-DATE      PIC 9(8)   COMP.
014000         05  TBL-ATT-CHECK-IN  PIC 9(4)   COMP.
014100         05  TBL-ATT-CHECK-OUT PIC 9(4)   COMP.
014200         05  TBL-ATT-STATUS    PIC X(16).
014300         05  TBL-ATT-HOURS     PIC 9(2)   COMP.
014400         05  TBL-ATT-NOTES     PIC X(50).
014500         05  FILLER            PIC X(8).
014600*
014700 01  WS-NEXT-ATT-KEY          PIC 9(10) COMP VALUE ZERO.
014800 01  WS-NEXT-ATT-KEY-ALT REDEFINES WS-NEXT-ATT-KEY.
014900*    ALTERNATE ZONED VIEW, USED ONLY WHEN THE NEXT KEY IS
015000*    SHOWN ON THE AUDIT TRAIL.
015100     03  WS-NEXT-ATT-KEY-DISP PIC 9(10).
015200*
015300 01  WS-RUN-DATE-BLK.
015400     03  WS-RUN-YEAR          PIC 9(4).
015500     03  WS-RUN-MONTH         PIC 99.
015600     03  WS-RUN-DAY           PIC 99.
015700 01  WS-RUN-DATE9   REDEFINES WS-RUN-DATE-BLK PIC 9(8).
015800*
015900 01  WS-SYS-DATE-6.
016000*    ACCEPT ... FROM DATE GIVES US YYMMDD ONLY - THE CENTURY
016100*    IS WINDOWED BELOW, KEPT FROM THE 1998 Y2K PASS.
016200     03  WS-SYS-YY            PIC 99.
016300     03  WS-SYS-MM            PIC 99.
016400     03  WS-SYS-DD            PIC 99.
016500 01  WS-CENTURY               PIC 99  VALUE ZERO.
016600*
016700 01  WS-ATT-DATE-WORK.
016800     03  WS-ADW-YEAR          PIC 9(4).
016900     03  WS-ADW-MONTH         PIC 99.
017000     03  WS-ADW-DAY           PIC 99.
017100 01  WS-ATT-DATE9   REDEFINES WS-ATT-DATE-WORK PIC 9(8).
017200*
017300 01  WS-HOURS-WORK.
017400     03  WS-ELAPSED-MINS      PIC S9(5) COMP.
017500     03  WS-WHOLE-HOURS       PIC 9(4)  COMP.
017600     03  WS-SPARE-MINS        PIC 9(4)  COMP.
017650     03  WS-IN-HH             PIC 9(4)  COMP.
017660     03  WS-IN-MM             PIC 9(4)  COMP.
017670     03  WS-OUT-HH            PIC 9(4)  COMP.
017680     03  WS-OUT-MM            PIC 9(4)  COMP.
017690     03  WS-IN-TOT-MINS       PIC 9(5)  COMP.
017700     03  WS-OUT-TOT-MINS      PIC 9(5)  COMP.
017710*
017800 01  WS-MONTHLY-COUNT         PIC 9(5)  COMP VALUE ZERO.
017900*
018000 01  WS-ERROR-WORK.
018100     03  WS-ERR-TXN-TYPE      PIC X(1).
018200     03  WS-ERR-KEY           PIC 9(10).
018300     03  WS-ERR-REASON        PIC X(40).
018400*
018500 01  ERROR-MESSAGES.
018600     03  SY001    PIC X(46) VALUE
018700         "SY001 ABORTING RUN - NOTE ERROR IN THE JOB LOG".
018800     03  PY040    PIC X(26) VALUE "EMPLOYEE NOT FOUND".
018900     03  PY041    PIC X(34) VALUE
019000         "DUPLICATE ATTENDANCE FOR THE DATE".
019100     03  PY042    PIC X(22) VALUE "UNKNOWN TXN CODE".
019200     03  PY043    PIC X(22) VALUE "BAD MONTH FOR COUNT".
019300*
019400 PROCEDURE DIVISION.
019500*===========================================
019600*
019700 AA000-MAIN SECTION.
019800*************************************
019900     PERFORM AA005-GET-RUN-DATE THRU AA005-EXIT.
020000     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
020100     PERFORM AA020-LOAD-EMP-TABLE THRU AA020-EXIT.
020200     PERFORM AA030-LOAD-ATT-TABLE THRU AA030-EXIT.
020300     PERFORM AA040-PROCESS-TXN THRU AA040-EXIT
020400             UNTIL ATX-EOF.
020500     PERFORM AA080-REWRITE-ATT-FILE THRU AA080-EXIT.
020600     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
020700     GOBACK.
020800*
020900 AA000-EXIT. EXIT SECTION.
021000*
021100 AA005-GET-RUN-DATE SECTION.
021200*************************************
021300     ACCEPT WS-SYS-DATE-6 FROM DATE.
021400     IF  WS-SYS-YY < 50
021500         MOVE 20 TO WS-CENTURY
021600     ELSE
021700         MOVE 19 TO WS-CENTURY
021800     END-IF.
021900     COMPUTE WS-RUN-YEAR = WS-CENTURY * 100 + WS-SYS-YY.
022000     MOVE WS-SYS-MM TO WS-RUN-MONTH.
022100     MOVE WS-SYS-DD TO WS-RUN-DAY.
022200 AA005-EXIT.
022300     EXIT SECTION.
022400*
022500 AA010-OPEN-FILES SECTION.
022600*************************************
022700     OPEN INPUT  PY-EMPLOYEE-FILE.
022800     IF  PY-EMP-STATUS NOT = "00"
022900         DISPLAY "PY-EMPLOYEE-FILE STATUS " PY-EMP-STATUS
023000         DISPLAY SY001
023100         STOP RUN.
023200     OPEN INPUT  PY-ATT-FILE-OLD.
023300     IF  PY-ATTO-STATUS NOT = "00" AND NOT = "05"
023400         DISPLAY "PY-ATT-FILE-OLD STATUS " PY-ATTO-STATUS
023500         DISPLAY SY001
023600         STOP RUN.
023700     OPEN OUTPUT PY-ATT-FILE-NEW.
023800     OPEN INPUT  PY-ATT-TXN-FILE.
023900     IF  PY-ATX-STATUS NOT = "00"
024000         DISPLAY "PY-ATT-TXN-FILE STATUS " PY-ATX-STATUS
024100         DISPLAY SY001
024200         STOP RUN.
024300     OPEN OUTPUT PY-ERROR-FILE.
024400 AA010-EXIT.
024500     EXIT SECTION.
024600*
024700 AA020-LOAD-EMP-TABLE SECTION.
024800*************************************
024900     MOVE ZERO TO WS-EMP-COUNT.
025000     PERFORM AA022-READ-EMP THRU AA022-EXIT
025100             UNTIL PY-EMP-STATUS = "10".
025200     CLOSE PY-EMPLOYEE-FILE.
025300 AA020-EXIT.
025400     EXIT SECTION.
025500*
025600 AA022-READ-EMP.
025700     READ PY-EMPLOYEE-FILE
025800         AT END MOVE "10" TO PY-EMP-STATUS
025900         NOT AT END
026000             ADD 1 TO WS-EMP-COUNT
026100             SET EMP-IX TO WS-EMP-COUNT
026200             MOVE EMP-KEY TO TBL-EMP-KEY (EMP-IX)
026300     END-READ.
026400 AA022-EXIT.
026500     EXIT.
026600*
026700 AA030-LOAD-ATT-TABLE SECTION.
026800*************************************
026900     MOVE ZERO TO WS-ATT-COUNT.
027000     MOVE ZERO TO WS-NEXT-ATT-KEY.
027100     IF  PY-ATTO-STATUS = "05"
027200         GO TO AA030-EXIT.
027300     PERFORM AA032-READ-ATT THRU AA032-EXIT
027400             UNTIL ATT-AT-EOF.
027500     CLOSE PY-ATT-FILE-OLD.
027600 AA030-EXIT.
027700     EXIT SECTION.
027800*
027900 AA032-READ-ATT.
028000     READ PY-ATT-FILE-OLD
028100         AT END SET ATT-AT-EOF TO TRUE
028200         NOT AT END
028300             ADD 1 TO WS-ATT-COUNT
028400             SET ATT-IX TO WS-ATT-COUNT
028500             MOVE ATT-KEY         TO TBL-ATT-KEY       (ATT-IX)
028600             MOVE ATT-EMP-KEY     TO TBL-ATT-EMP-KEY   (ATT-IX)
028700             MOVE ATT-DATE        TO TBL-ATT-DATE      (ATT-IX)
028800             MOVE ATT-CHECK-IN    TO TBL-ATT-CHECK-IN  (ATT-IX)
028900             MOVE ATT-CHECK-OUT   TO TBL-ATT-CHECK-OUT (ATT-IX)
029000             MOVE ATT-STATUS      TO TBL-ATT-STATUS    (ATT-IX)
029100             MOVE ATT-WORK-HOURS  TO TBL-ATT-HOURS     (ATT-IX)
029200             MOVE ATT-NOTES       TO TBL-ATT-NOTES     (ATT-IX)
029300             IF  ATT-KEY > WS-NEXT-ATT-KEY
029400                 MOVE ATT-KEY TO WS-NEXT-ATT-KEY
029500             END-IF
029600     END-READ.
029700 AA032-EXIT.
029800     EXIT.
029900*
030000 AA040-PROCESS-TXN SECTION.
030100*************************************
030200     READ PY-ATT-TXN-FILE
030300         AT END SET ATX-EOF TO TRUE
030400             GO TO AA040-EXIT
030500     END-READ.
030600     EVALUATE ATX-TXN-CODE
030700         WHEN "R"  PERFORM AA042-EDIT-REQUEST THRU AA042-EXIT
030800         WHEN "C"  PERFORM AA048-MONTHLY-COUNT THRU AA048-EXIT
030900         WHEN OTHER
031000             MOVE ATX-TXN-CODE TO WS-ERR-TXN-TYPE
031100             MOVE ATX-EMP-KEY  TO WS-ERR-KEY
031200             MOVE PY042 TO WS-ERR-REASON
031300             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
031400             ADD 1 TO WS-REJECT-CNT
031500     END-EVALUATE.
031600 AA040-EXIT.
031700     EXIT SECTION.
031800*
031900 AA042-EDIT-REQUEST SECTION.
032000*************************************
032100     SET WS-FOUND TO FALSE.
032200     SET EMP-IX TO 1.
032300     SEARCH ALL WS-EMP-ENTRY
032400         WHEN TBL-EMP-KEY (EMP-IX) = ATX-EMP-KEY
032500             SET WS-FOUND TO TRUE.
032600     IF  NOT WS-FOUND
032700         MOVE "R" TO WS-ERR-TXN-TYPE
032800         MOVE ATX-EMP-KEY TO WS-ERR-KEY
032900         MOVE PY040 TO WS-ERR-REASON
033000         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
033100         ADD 1 TO WS-REJECT-CNT
033200         GO TO AA042-EXIT.
033300*
033400     PERFORM AA052-CHECK-DUP-DATE THRU AA052-EXIT.
033500     IF  WS-DUP-DATE
033600         MOVE "R" TO WS-ERR-TXN-TYPE
033700         MOVE ATX-EMP-KEY TO WS-ERR-KEY
033800         MOVE PY041 TO WS-ERR-REASON
033900         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
034000         ADD 1 TO WS-REJECT-CNT
034100         GO TO AA042-EXIT.
034200*
034300     ADD 1 TO WS-NEXT-ATT-KEY.
034400     ADD 1 TO WS-ATT-COUNT.
034500     SET ATT-IX TO WS-ATT-COUNT.
034600     MOVE WS-NEXT-ATT-KEY TO TBL-ATT-KEY       (ATT-IX).
034700     MOVE ATX-EMP-KEY     TO TBL-ATT-EMP-KEY   (ATT-IX).
034800     MOVE ATX-DATE        TO TBL-ATT-DATE      (ATT-IX).
034900     MOVE ATX-CHECK-IN    TO TBL-ATT-CHECK-IN  (ATT-IX).
035000     MOVE ATX-CHECK-OUT   TO TBL-ATT-CHECK-OUT (ATT-IX).
035100     MOVE ATX-STATUS      TO TBL-ATT-STATUS    (ATT-IX).
035200     MOVE ATX-NOTES       TO TBL-ATT-NOTES     (ATT-IX).
035300     PERFORM AA060-DERIVE-HOURS THRU AA060-EXIT.
035400     ADD 1 TO WS-ACCEPT-CNT.
035500 AA042-EXIT.
035600     EXIT SECTION.
035700*
035800 AA048-MONTHLY-COUNT SECTION.
035900*************************************
036000     IF  ATX-COUNT-MONTH < 1 OR > 12
036100         MOVE "C" TO WS-ERR-TXN-TYPE
036200         MOVE ATX-EMP-KEY TO WS-ERR-KEY
036300         MOVE PY043 TO WS-ERR-REASON
036400         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
036500         ADD 1 TO WS-REJECT-CNT
036600         GO TO AA048-EXIT.
036700     MOVE ZERO TO WS-MONTHLY-COUNT.
036800     PERFORM AA049-ACCUM-MONTH THRU AA049-EXIT
036900             VARYING ATT-IX FROM 1 BY 1
037000             UNTIL ATT-IX > WS-ATT-COUNT.
037100     MOVE SPACES TO PY-ERROR-LINE.
037200     STRING "MONTHLY-COUNT EMP=" ATX-EMP-KEY
037300             " STATUS=" ATX-STATUS
037400             " MONTH=" ATX-COUNT-MONTH
037500             " YEAR=" ATX-COUNT-YEAR
037600             " COUNT=" WS-MONTHLY-COUNT
037700             DELIMITED BY SIZE INTO PY-ERROR-LINE.
037800     WRITE PY-ERROR-LINE.
037900     ADD 1 TO WS-ACCEPT-CNT.
038000 AA048-EXIT.
038100     EXIT SECTION.
038200*
038300 AA049-ACCUM-MONTH.
038400     MOVE TBL-ATT-DATE (ATT-IX) TO WS-ATT-DATE9.
038500     IF  TBL-ATT-EMP-KEY (ATT-IX) = ATX-EMP-KEY
038600     AND TBL-ATT-STATUS  (ATT-IX) = ATX-STATUS
038700     AND WS-ADW-YEAR  = ATX-COUNT-YEAR
038800     AND WS-ADW-MONTH = ATX-COUNT-MONTH
038900         ADD 1 TO WS-MONTHLY-COUNT
039000     END-IF.
039100 AA049-EXIT.
039200     EXIT.
039300*
039400 AA052-CHECK-DUP-DATE SECTION.
039500*************************************
039600     SET WS-DUP-DATE TO FALSE.
039700     IF  WS-ATT-COUNT = ZERO
039800         GO TO AA052-EXIT.
039900     PERFORM AA054-SCAN-DUP THRU AA054-EXIT
040000             VARYING SCAN-IX FROM 1 BY 1
040100             UNTIL SCAN-IX > WS-ATT-COUNT
040200             OR WS-DUP-DATE.
040300 AA052-EXIT.
040400     EXIT SECTION.
040500*
040600 AA054-SCAN-DUP.
040700     IF  TBL-ATT-EMP-KEY (SCAN-IX) = ATX-EMP-KEY
040800     AND TBL-ATT-DATE    (SCAN-IX) = ATX-DATE
040900         SET WS-DUP-DATE TO TRUE
041000     END-IF.
041100 AA054-EXIT.
041200     EXIT.
041300*
041400 AA060-DERIVE-HOURS SECTION.
041500*************************************
041600*    WORKED HOURS = (CHECK-OUT - CHECK-IN) IN HHMM, TRUNCATED
041700*    DOWN TO A WHOLE HOUR - PARTIAL HOURS ARE NOT PAID, PER
041800*    HR-061.  CHECK-OUT ASSUMED SAME CALENDAR DAY.
042000     DIVIDE TBL-ATT-CHECK-OUT (ATT-IX) BY 100
042010             GIVING WS-OUT-HH REMAINDER WS-OUT-MM.
042020     DIVIDE TBL-ATT-CHECK-IN  (ATT-IX) BY 100
042030             GIVING WS-IN-HH  REMAINDER WS-IN-MM.
042100     COMPUTE WS-OUT-TOT-MINS = WS-OUT-HH * 60 + WS-OUT-MM.
042200     COMPUTE WS-IN-TOT-MINS  = WS-IN-HH  * 60 + WS-IN-MM.
042300     COMPUTE WS-ELAPSED-MINS = WS-OUT-TOT-MINS - WS-IN-TOT-MINS.
042500     IF  WS-ELAPSED-MINS < 0
042600         MOVE 0 TO WS-ELAPSED-MINS.
042700     DIVIDE WS-ELAPSED-MINS BY 60 GIVING WS-WHOLE-HOURS
042800             REMAINDER WS-SPARE-MINS.
042900     MOVE WS-WHOLE-HOURS TO TBL-ATT-HOURS (ATT-IX).
043000 AA060-EXIT.
043100     EXIT SECTION.
043200*
043300 AA080-REWRITE-ATT-FILE SECTION.
043400*************************************
043500     IF  WS-ATT-COUNT = ZERO
043600         GO TO AA080-EXIT.
043700     PERFORM AA082-WRITE-ATT-ENTRY THRU AA082-EXIT
043800             VARYING ATT-IX FROM 1 BY 1
043900             UNTIL ATT-IX > WS-ATT-COUNT.
044000 AA080-EXIT.
044100     EXIT SECTION.
044200*
044300 AA082-WRITE-ATT-ENTRY.
044400     MOVE TBL-ATT-KEY       (ATT-IX) TO ATTN-KEY.
044500     MOVE TBL-ATT-EMP-KEY   (ATT-IX) TO ATTN-EMP-KEY.
044600     MOVE TBL-ATT-DATE      (ATT-IX) TO ATTN-DATE.
044700     MOVE TBL-ATT-CHECK-IN  (ATT-IX) TO ATTN-CHECK-IN.
044800     MOVE TBL-ATT-CHECK-OUT (ATT-IX) TO ATTN-CHECK-OUT.
044900     MOVE TBL-ATT-STATUS    (ATT-IX) TO ATTN-STATUS.
045000     MOVE TBL-ATT-HOURS     (ATT-IX) TO ATTN-WORK-HOURS.
045100     MOVE TBL-ATT-NOTES     (ATT-IX) TO ATTN-NOTES.
045200     WRITE PY-ATTENDANCE-RECORD-NEW.
045300 AA082-EXIT.
045400     EXIT.
045500*
045600 AA090-WRITE-ERROR-LINE SECTION.
045700*************************************
045800     MOVE SPACES TO PY-ERROR-LINE.
045900     STRING "TXN=" WS-ERR-TXN-TYPE
046000             " KEY=" WS-ERR-KEY
046100             " " WS-ERR-REASON
046200             DELIMITED BY SIZE INTO PY-ERROR-LINE.
046300     WRITE PY-ERROR-LINE.
046400 AA090-EXIT.
046500     EXIT SECTION.
046600*
046700 AA095-CLOSE-FILES SECTION.
046800*************************************
046900     CLOSE PY-ATT-FILE-NEW
047000           PY-ATT-TXN-FILE.
047100     MOVE SPACES TO PY-ERROR-LINE.
047200     STRING "ACCEPTED=" WS-ACCEPT-CNT " REJECTED=" WS-REJECT-CNT
047300             DELIMITED BY SIZE INTO PY-ERROR-LINE.
047400     WRITE PY-ERROR-LINE.
047500     CLOSE PY-ERROR-FILE.
047600 AA095-EXIT.
047700     EXIT SECTION.
