000100 IDENTIFICATION DIVISION.
000200*===============================
000300 PROGRAM-ID.    PYLVE.
000400 AUTHOR.        VINCENT B COEN.
000500 INSTALLATION.  APPLEWOOD COMPUTERS PAYROLL.
000600 DATE-WRITTEN.  23/09/88.
000700 DATE-COMPILED.
000800 SECURITY.      COPYRIGHT (C) 1988-2026 AND LATER, V B COEN.
000900*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001000*                LICENSE - SEE THE FILE COPYING FOR DETAILS.
001100*
001200*    REMARKS.          LEAVE REQUEST PROCESSING.
001300*                      VALIDATES EACH LEAVE REQUEST AGAINST
001400*                      THE EMPLOYEE FILE & THE EMPLOYEE'S
001500*                      OWN LEAVE HISTORY FOR AN OVERLAP,
001600*                      APPENDS A PENDING LEAVE RECORD, &
001700*                      ANSWERS YEARLY APPROVED-DAYS TOTAL
001800*                      REQUESTS OFF THE SAME TRANSACTION
001900*                      FILE.  ORIGINALLY THE VACATION-DUE
002000*                      PRINT, KEPT ITS OPEN/LOOP/CLOSE SHAPE.
002100*
002200*    CALLED MODULES.   NONE.
002300*    FILES USED.
002400*                      PYEMPMST.  EMPLOYEE MASTER (INPUT).
002500*                      PYLVEOLD.  LEAVE FILE - OLD (INPUT).
002600*                      PYLVENEW.  LEAVE FILE - NEW (OUTPUT).
002700*                      PYLVETXN.  LEAVE TRANSACTIONS.
002800*                      PYERRPRT.  ERROR / AUDIT REPORT (PRINT).
002900*    ERROR MESSAGES USED.
003000*                      SY001.
003100*                      PY030 - PY034.
003200*
003300* CHANGES:
003400* 23/09/88 vbc - 1.0.00 Created - lifted the open/loop/close
003500*                       shape off the vacation-due print,
003600*                       dropped the print file, added the
003700*                       overlap edit & the pending-record write.
003800* 05/04/90 vbc -    .01 Date-to-days routine added for the
003900*                       num-days field - was being left zero.
004000* 12/11/91 rjt -    .02 Overlap test widened - used to miss a
004100*                       new request sitting wholly inside an
004200*                       existing approved leave.
004300* 28/06/93 vbc -    .03 Cancelled & rejected leave no longer
004400*                       counted in the overlap scan.
004500* 15/03/96 rjt -    .04 Tidy up of error message numbering.
004600* 21/10/98 vbc - 2.0.00 YEAR 2000 - date-to-days routine proven
004700*                       across the century boundary, century
004800*                       windowing added to the run-date ACCEPT.
004900* 09/02/99 vbc -    .01 Y2K - re-ran the overlap regression
005000*                       spanning 1999/2000, no issues found.
005100* 30/09/06 rjt -    .02 PY033/PY034 added for a bad request
005200*                       year on the yearly-total enquiry.
005300* 14/11/25 vbc - 3.0.00 Recast for the HR conversion - leave
005400*                       record shape replaced, per HR-122.
005500* 19/11/25 vbc -    .01 Yearly total txn code Y added on the
005600*                       same transaction file, per HR-146.
005650* 04/08/26 rjt -    .02 Overlap scan no longer excludes
005660*                       cancelled & rejected leave - HR-146
005670*                       wants the date clash caught regardless
005680*                       of the existing record's status, the
005690*                       1993 exclusion (see .03 above) was
005700*                       wrong for the new policy.
005710*
005800 ENVIRONMENT DIVISION.
005900*===============================
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. SYSTEM-370.
006200 OBJECT-COMPUTER. SYSTEM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PY-EMPLOYEE-FILE    ASSIGN TO "PYEMPMST"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS PY-EMP-STATUS.
007000     SELECT PY-LEAVE-FILE-OLD   ASSIGN TO "PYLVEOLD"
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS PY-LVEO-STATUS.
007300     SELECT PY-LEAVE-FILE-NEW   ASSIGN TO "PYLVENEW"
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS PY-LVEN-STATUS.
007600     SELECT PY-LEAVE-TXN-FILE   ASSIGN TO "PYLVETXN"
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS PY-LTX-STATUS.
007900     SELECT PY-ERROR-FILE       ASSIGN TO "PYERRPRT"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS PY-ERR-STATUS.
008200*
008300 DATA DIVISION.
008400*===============================
008500 FILE SECTION.
008600*
008700 FD  PY-EMPLOYEE-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 COPY "wspyemp.cob".
009000*
009100 FD  PY-LEAVE-FILE-OLD
009200     LABEL RECORDS ARE STANDARD.
009300 COPY "wspylve.cob".
009400*
009500 FD  PY-LEAVE-FILE-NEW
009600     LABEL RECORDS ARE STANDARD.
009700 COPY "wspylve.cob" REPLACING ==PY-Leave-Record== BY ==PY-Leave-Record-New==
009800                             ==Lve-==             BY ==Lven-==.
009900*
010000 FD  PY-LEAVE-TXN-FILE
010100     LABEL RECORDS ARE STANDARD.
010200 COPY "wspyltx.cob".
010300*
010400 FD  PY-ERROR-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  PY-ERROR-LINE            PIC X(132).
010700*
010800 WORKING-STORAGE SECTION.
010900*-------------------------------
011000 77  PROG-NAME                PIC X(17) VALUE "PYLVE   (3.0.01)".
011100*
011200 01  WS-SWITCHES.
011300     03  WS-LTX-EOF           PIC X     VALUE "N".
011400         88  LTX-EOF                    VALUE "Y".
011500     03  WS-LVE-EOF           PIC X     VALUE "N".
011600         88  LVE-AT-EOF                 VALUE "Y".
011700     03  WS-FOUND-SW          PIC X     VALUE "N".
011800         88  WS-FOUND                   VALUE "Y"
011900                              WHEN SET TO FALSE IS "N".
012000     03  WS-OVERLAP-SW        PIC X     VALUE "N".
012100         88  WS-OVERLAP                 VALUE "Y"
012200                              WHEN SET TO FALSE IS "N".
012300*
012400 01  WS-COUNTERS.
012500     03  WS-EMP-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012600     03  WS-LVE-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012700     03  WS-ACCEPT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012800     03  WS-REJECT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012900     03  SCAN-IX              BINARY-SHORT UNSIGNED VALUE ZERO.
013000*
013100 01  WS-EMP-TABLE.
013200     03  WS-EMP-ENTRY OCCURS 1 TO 4000 TIMES
013300                      DEPENDING ON WS-EMP-COUNT
013400                      ASCENDING KEY IS TBL-EMP-KEY
013500                      INDEXED BY EMP-IX.
013600         05  TBL-EMP-KEY       PIC 9(10)  COMP.
013700         05  FILLER            PIC X(6).
013800*
013900 01  WS-LVE-TABLE.
014000     03  WS-LVE-ENTRY OCCURS 1 TO 8000 TIMES
014100                      DEPENDING ON WS-LVE-COUNT
014200                      INDEXED BY LVE-IX.
014300         05  TBL-LVE-KEY       PIC 9(10)  COMP.
014400         05  TBL-LVE-EMP-KEY   PIC 9(10)  COMP.
014500         05  TBL-LVE-TYPE      PIC X(12).
014600         05  TBL-LVE-START     PIC 9(8)   COMP.
014700         05  TBL-LVE-END       PIC 9(8)   COMP.
014800         05  TBL-LVE-DAYS      PIC 9(4)   COMP.
014900         05  TBL-LVE-REASON    PIC X(50).
015000         05  TBL-LVE-STATUS    PIC X(10).
015100         05  TBL-LVE-APPROVER  PIC 9(10)  COMP.
015200         05  FILLER            PIC X(6).
015300*
015400 01  WS-NEXT-LVE-KEY          PIC 9(10) COMP VALUE ZERO.
015410 01  WS-NEXT-LVE-KEY-ALT REDEFINES WS-NEXT-LVE-KEY.
015420*    ALTERNATE ZONED VIEW, USED ONLY WHEN THE NEXT KEY IS
015430*    SHOWN ON THE AUDIT TRAIL.
015440     03  WS-NEXT-LVE-KEY-DISP PIC 9(10).
015500*
015600 01  WS-RUN-DATE-BLK.
015700     03  WS-RUN-YEAR          PIC 9(4).
015800     03  WS-RUN-MONTH         PIC 99.
015900     03  WS-RUN-DAY           PIC 99.
016000 01  WS-RUN-DATE9   REDEFINES WS-RUN-DATE-BLK PIC 9(8).
016100*
016200 01  WS-SYS-DATE-6.
016300*    ACCEPT ... FROM DATE GIVES US YYMMDD ONLY - THE CENTURY
016400*    IS WINDOWED BELOW, KEPT FROM THE 1998 Y2K PASS.
016500     03  WS-SYS-YY            PIC 99.
016600     03  WS-SYS-MM            PIC 99.
016700     03  WS-SYS-DD            PIC 99.
016800 01  WS-CENTURY               PIC 99  VALUE ZERO.
016900*
017000 01  WS-DATE-SPLIT-WORK.
017100     03  WS-DSW-YEAR          PIC 9(4).
017200     03  WS-DSW-MONTH         PIC 99.
017300     03  WS-DSW-DAY           PIC 99.
017400 01  WS-DATE-SPLIT9 REDEFINES WS-DATE-SPLIT-WORK PIC 9(8).
017500*
017600 01  WS-DAYS-WORK.
017700     03  WS-CUM-DAYS          PIC 9(3)   COMP.
017800     03  WS-LEAP-R4           PIC 9(1)   COMP.
017900     03  WS-LEAP-R100         PIC 9(1)   COMP.
018000     03  WS-LEAP-R400         PIC 9(1)   COMP.
018100     03  WS-LEAP-SW           PIC X      VALUE "N".
018200         88  WS-IS-LEAP                  VALUE "Y"
018300                             WHEN SET TO FALSE IS "N".
018400     03  WS-T1                PIC 9(4)   COMP.
018500     03  WS-T2                PIC 9(4)   COMP.
018600     03  WS-T3                PIC 9(4)   COMP.
018700     03  WS-ABS-DAYS          PIC 9(8)   COMP.
018800 01  WS-ABS-DAYS-START        PIC 9(8)   COMP VALUE ZERO.
018900 01  WS-ABS-DAYS-END          PIC 9(8)   COMP VALUE ZERO.
019000*
019100 01  WS-YEARLY-TOTAL          PIC 9(5)   COMP VALUE ZERO.
019200*
019300 01  WS-ERROR-WORK.
019400     03  WS-ERR-TXN-TYPE      PIC X(1).
019500     03  WS-ERR-KEY           PIC 9(10).
019600     03  WS-ERR-REASON        PIC X(40).
019700*
019800 01  ERROR-MESSAGES.
019900     03  SY001    PIC X(46) VALUE
020000         "SY001 ABORTING RUN - NOTE ERROR IN THE JOB LOG".
020100     03  PY030    PIC X(26) VALUE "EMPLOYEE NOT FOUND".
020200     03  PY031    PIC X(28) VALUE "OVERLAPPING LEAVE DATES".
020300     03  PY032    PIC X(22) VALUE "UNKNOWN TXN CODE".
020400     03  PY033    PIC X(24) VALUE "BAD YEAR FOR YEARLY TOTAL".
020500*
020600 PROCEDURE DIVISION.
020700*===========================================
020800*
020900 AA000-MAIN SECTION.
021000*************************************
021100     PERFORM AA005-GET-RUN-DATE THRU AA005-EXIT.
021200     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
021300     PERFORM AA020-LOAD-EMP-TABLE THRU AA020-EXIT.
021400     PERFORM AA030-LOAD-LVE-TABLE THRU AA030-EXIT.
021500     PERFORM AA040-PROCESS-TXN THRU AA040-EXIT
021600             UNTIL LTX-EOF.
021700     PERFORM AA080-REWRITE-LVE-FILE THRU AA080-EXIT.
021800     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
021900     GOBACK.
022000*
022100 AA000-EXIT. EXIT SECTION.
022200*
022300 AA005-GET-RUN-DATE SECTION.
022400*************************************
022500     ACCEPT WS-SYS-DATE-6 FROM DATE.
022600     IF  WS-SYS-YY < 50
022700         MOVE 20 TO WS-CENTURY
022800     ELSE
022900         MOVE 19 TO WS-CENTURY
023000     END-IF.
023100     COMPUTE WS-RUN-YEAR = WS-CENTURY * 100 + WS-SYS-YY.
023200     MOVE WS-SYS-MM TO WS-RUN-MONTH.
023300     MOVE WS-SYS-DD TO WS-RUN-DAY.
023400 AA005-EXIT.
023500     EXIT SECTION.
023600*
023700 AA010-OPEN-FILES SECTION.
023800*************************************
023900     OPEN INPUT  PY-EMPLOYEE-FILE.
024000     IF  PY-EMP-STATUS NOT = "00"
024100         DISPLAY "PY-EMPLOYEE-FILE STATUS " PY-EMP-STATUS
024200         DISPLAY SY001
024300         STOP RUN.
024400     OPEN INPUT  PY-LEAVE-FILE-OLD.
024500     IF  PY-LVEO-STATUS NOT = "00" AND NOT = "05"
024600         DISPLAY "PY-LEAVE-FILE-OLD STATUS " PY-LVEO-STATUS
024700         DISPLAY SY001
024800         STOP RUN.
024900     OPEN OUTPUT PY-LEAVE-FILE-NEW.
025000     OPEN INPUT  PY-LEAVE-TXN-FILE.
025100     IF  PY-LTX-STATUS NOT = "00"
025200         DISPLAY "PY-LEAVE-TXN-FILE STATUS " PY-LTX-STATUS
025300         DISPLAY SY001
025400         STOP RUN.
025500     OPEN OUTPUT PY-ERROR-FILE.
025600 AA010-EXIT.
025700     EXIT SECTION.
025800*
025900 AA020-LOAD-EMP-TABLE SECTION.
026000*************************************
026100     MOVE ZERO TO WS-EMP-COUNT.
026200     PERFORM AA022-READ-EMP THRU AA022-EXIT
026300             UNTIL PY-EMP-STATUS = "10".
026400     CLOSE PY-EMPLOYEE-FILE.
026500 AA020-EXIT.
026600     EXIT SECTION.
026700*
026800 AA022-READ-EMP.
026900     READ PY-EMPLOYEE-FILE
027000         AT END MOVE "10" TO PY-EMP-STATUS
027100         NOT AT END
027200             ADD 1 TO WS-EMP-COUNT
027300             SET EMP-IX TO WS-EMP-COUNT
027400             MOVE EMP-KEY TO TBL-EMP-KEY (EMP-IX)
027500     END-READ.
027600 AA022-EXIT.
027700     EXIT.
027800*
027900 AA030-LOAD-LVE-TABLE SECTION.
028000*************************************
028100     MOVE ZERO TO WS-LVE-COUNT.
028200     MOVE ZERO TO WS-NEXT-LVE-KEY.
028300     IF  PY-LVEO-STATUS = "05"
028400         GO TO AA030-EXIT.
028500     PERFORM AA032-READ-LVE THRU AA032-EXIT
028600             UNTIL LVE-AT-EOF.
028700     CLOSE PY-LEAVE-FILE-OLD.
028800 AA030-EXIT.
028900     EXIT SECTION.
029000*
029100 AA032-READ-LVE.
029200     READ PY-LEAVE-FILE-OLD
029300         AT END SET LVE-AT-EOF TO TRUE
029400         NOT AT END
029500             ADD 1 TO WS-LVE-COUNT
029600             SET LVE-IX TO WS-LVE-COUNT
029700             MOVE LVE-KEY         TO TBL-LVE-KEY      (LVE-IX)
029800             MOVE LVE-EMP-KEY     TO TBL-LVE-EMP-KEY  (LVE-IX)
029900             MOVE LVE-TYPE        TO TBL-LVE-TYPE     (LVE-IX)
030000             MOVE LVE-START-DATE  TO TBL-LVE-START    (LVE-IX)
030100             MOVE LVE-END-DATE    TO TBL-LVE-END      (LVE-IX)
030200             MOVE LVE-NUM-DAYS    TO TBL-LVE-DAYS     (LVE-IX)
030300             MOVE LVE-REASON      TO TBL-LVE-REASON   (LVE-IX)
030400             MOVE LVE-STATUS      TO TBL-LVE-STATUS   (LVE-IX)
030500             MOVE LVE-APPROVER-KEY TO TBL-LVE-APPROVER(LVE-IX)
030600             IF  LVE-KEY > WS-NEXT-LVE-KEY
030700                 MOVE LVE-KEY TO WS-NEXT-LVE-KEY
030800             END-IF
030900     END-READ.
031000 AA032-EXIT.
031100     EXIT.
031200*
031300 AA040-PROCESS-TXN SECTION.
031400*************************************
031500     READ PY-LEAVE-TXN-FILE
031600         AT END SET LTX-EOF TO TRUE
031700             GO TO AA040-EXIT
031800     END-READ.
031900     EVALUATE LTX-TXN-CODE
032000         WHEN "R"  PERFORM AA042-EDIT-REQUEST THRU AA042-EXIT
032100         WHEN "Y"  PERFORM AA048-YEARLY-TOTAL THRU AA048-EXIT
032200         WHEN OTHER
032300             MOVE LTX-TXN-CODE TO WS-ERR-TXN-TYPE
032400             MOVE LTX-EMP-KEY  TO WS-ERR-KEY
032500             MOVE PY032 TO WS-ERR-REASON
032600             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
032700             ADD 1 TO WS-REJECT-CNT
032800     END-EVALUATE.
032900 AA040-EXIT.
033000     EXIT SECTION.
033100*
033200 AA042-EDIT-REQUEST SECTION.
033300*************************************
033400     SET WS-FOUND TO FALSE.
033500     SET EMP-IX TO 1.
033600     SEARCH ALL WS-EMP-ENTRY
033700         WHEN TBL-EMP-KEY (EMP-IX) = LTX-EMP-KEY
033800             SET WS-FOUND TO TRUE.
033900     IF  NOT WS-FOUND
034000         MOVE "R" TO WS-ERR-TXN-TYPE
034100         MOVE LTX-EMP-KEY TO WS-ERR-KEY
034200         MOVE PY030 TO WS-ERR-REASON
034300         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
034400         ADD 1 TO WS-REJECT-CNT
034500         GO TO AA042-EXIT.
034600*
034700     PERFORM AA052-CHECK-OVERLAP THRU AA052-EXIT.
034800     IF  WS-OVERLAP
034900         MOVE "R" TO WS-ERR-TXN-TYPE
035000         MOVE LTX-EMP-KEY TO WS-ERR-KEY
035100         MOVE PY031 TO WS-ERR-REASON
035200         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
035300         ADD 1 TO WS-REJECT-CNT
035400         GO TO AA042-EXIT.
035500*
035600     ADD 1 TO WS-NEXT-LVE-KEY.
035700     ADD 1 TO WS-LVE-COUNT.
035800     SET LVE-IX TO WS-LVE-COUNT.
035900     MOVE WS-NEXT-LVE-KEY TO TBL-LVE-KEY     (LVE-IX).
036000     MOVE LTX-EMP-KEY     TO TBL-LVE-EMP-KEY (LVE-IX).
036100     MOVE LTX-TYPE        TO TBL-LVE-TYPE    (LVE-IX).
036200     MOVE LTX-START-DATE  TO TBL-LVE-START   (LVE-IX).
036300     MOVE LTX-END-DATE    TO TBL-LVE-END     (LVE-IX).
036400     MOVE LTX-REASON      TO TBL-LVE-REASON  (LVE-IX).
036500     MOVE "PENDING"       TO TBL-LVE-STATUS  (LVE-IX).
036600     MOVE ZERO            TO TBL-LVE-APPROVER(LVE-IX).
036700     MOVE LTX-START-DATE  TO WS-DATE-SPLIT9.
036800     PERFORM AA060-DATE-TO-DAYS THRU AA060-EXIT.
036900     MOVE WS-ABS-DAYS TO WS-ABS-DAYS-START.
037000     MOVE LTX-END-DATE    TO WS-DATE-SPLIT9.
037100     PERFORM AA060-DATE-TO-DAYS THRU AA060-EXIT.
037200     MOVE WS-ABS-DAYS TO WS-ABS-DAYS-END.
037300     COMPUTE TBL-LVE-DAYS (LVE-IX) =
037400             WS-ABS-DAYS-END - WS-ABS-DAYS-START + 1.
037500     ADD 1 TO WS-ACCEPT-CNT.
037600 AA042-EXIT.
037700     EXIT SECTION.
037800*
037900 AA048-YEARLY-TOTAL SECTION.
038000*************************************
038100     IF  LTX-YEAR < 1900 OR > 2100
038200         MOVE "Y" TO WS-ERR-TXN-TYPE
038300         MOVE LTX-EMP-KEY TO WS-ERR-KEY
038400         MOVE PY033 TO WS-ERR-REASON
038500         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
038600         ADD 1 TO WS-REJECT-CNT
038700         GO TO AA048-EXIT.
038800     MOVE ZERO TO WS-YEARLY-TOTAL.
038900     PERFORM AA049-ACCUM-YEAR THRU AA049-EXIT
039000             VARYING LVE-IX FROM 1 BY 1
039100             UNTIL LVE-IX > WS-LVE-COUNT.
039200     MOVE SPACES TO PY-ERROR-LINE.
039300     STRING "YEARLY-TOTAL EMP=" LTX-EMP-KEY
039400             " YEAR=" LTX-YEAR
039500             " APPROVED-DAYS=" WS-YEARLY-TOTAL
039600             DELIMITED BY SIZE INTO PY-ERROR-LINE.
039700     WRITE PY-ERROR-LINE.
039800     ADD 1 TO WS-ACCEPT-CNT.
039900 AA048-EXIT.
040000     EXIT SECTION.
040100*
040200 AA049-ACCUM-YEAR.
040300     MOVE TBL-LVE-START (LVE-IX) TO WS-DATE-SPLIT9.
040400     IF  TBL-LVE-EMP-KEY (LVE-IX) = LTX-EMP-KEY
040500     AND TBL-LVE-STATUS  (LVE-IX) = "APPROVED"
040600     AND WS-DSW-YEAR = LTX-YEAR
040700         ADD TBL-LVE-DAYS (LVE-IX) TO WS-YEARLY-TOTAL
040800     END-IF.
040900 AA049-EXIT.
041000     EXIT.
041100*
041200 AA052-CHECK-OVERLAP SECTION.
041300*************************************
041400     SET WS-OVERLAP TO FALSE.
041500     IF  WS-LVE-COUNT = ZERO
041600         GO TO AA052-EXIT.
041700     PERFORM AA054-SCAN-OVERLAP THRU AA054-EXIT
041800             VARYING SCAN-IX FROM 1 BY 1
041900             UNTIL SCAN-IX > WS-LVE-COUNT
042000             OR WS-OVERLAP.
042100 AA052-EXIT.
042200     EXIT SECTION.
042300*
042400 AA054-SCAN-OVERLAP.
042500*    MATCHED ON EMPLOYEE + DATE OVERLAP ONLY - PER HR-146 THE
042550*    OVERLAP REJECTS REGARDLESS OF THE EXISTING RECORD'S STATUS,
042560*    EVEN A REJECTED OR CANCELLED ONE.
042600     IF  TBL-LVE-EMP-KEY (SCAN-IX) = LTX-EMP-KEY
042800     AND LTX-START-DATE <= TBL-LVE-END   (SCAN-IX)
042900     AND LTX-END-DATE   >= TBL-LVE-START (SCAN-IX)
043000         SET WS-OVERLAP TO TRUE
043100     END-IF.
043200 AA054-EXIT.
043300     EXIT.
043400*
043500 AA060-DATE-TO-DAYS SECTION.
043600*************************************
043700*    SPLITS WS-DATE-SPLIT9 (CCYYMMDD) DOWN IN WS-DATE-SPLIT-WORK
043800*    & RETURNS THE DAY NUMBER SINCE YEAR ZERO IN WS-ABS-DAYS -
043900*    ONLY THE DIFFERENCE BETWEEN TWO SUCH NUMBERS IS MEANINGFUL.
044000     EVALUATE WS-DSW-MONTH
044100         WHEN  1  MOVE   0 TO WS-CUM-DAYS
044200         WHEN  2  MOVE  31 TO WS-CUM-DAYS
044300         WHEN  3  MOVE  59 TO WS-CUM-DAYS
044400         WHEN  4  MOVE  90 TO WS-CUM-DAYS
044500         WHEN  5  MOVE 120 TO WS-CUM-DAYS
044600         WHEN  6  MOVE 151 TO WS-CUM-DAYS
044700         WHEN  7  MOVE 181 TO WS-CUM-DAYS
044800         WHEN  8  MOVE 212 TO WS-CUM-DAYS
044900         WHEN  9  MOVE 243 TO WS-CUM-DAYS
045000         WHEN 10  MOVE 273 TO WS-CUM-DAYS
045100         WHEN 11  MOVE 304 TO WS-CUM-DAYS
045200         WHEN 12  MOVE 334 TO WS-CUM-DAYS
045300     END-EVALUATE.
045400     DIVIDE WS-DSW-YEAR BY 4   GIVING WS-T1 REMAINDER WS-LEAP-R4.
045500     DIVIDE WS-DSW-YEAR BY 100 GIVING WS-T2 REMAINDER WS-LEAP-R100.
045600     DIVIDE WS-DSW-YEAR BY 400 GIVING WS-T3 REMAINDER WS-LEAP-R400.
045700     SET WS-IS-LEAP TO FALSE.
045800     IF  WS-LEAP-R4 = 0
045900         IF  WS-LEAP-R100 NOT = 0 OR WS-LEAP-R400 = 0
046000             SET WS-IS-LEAP TO TRUE
046100         END-IF
046200     END-IF.
046300     IF  WS-DSW-MONTH > 2 AND WS-IS-LEAP
046400         ADD 1 TO WS-CUM-DAYS.
046500     DIVIDE WS-DSW-YEAR - 1 BY 4   GIVING WS-T1.
046600     DIVIDE WS-DSW-YEAR - 1 BY 100 GIVING WS-T2.
046700     DIVIDE WS-DSW-YEAR - 1 BY 400 GIVING WS-T3.
046800     COMPUTE WS-ABS-DAYS =
046900             (WS-DSW-YEAR - 1) * 365 + WS-T1 - WS-T2 + WS-T3
047000             + WS-CUM-DAYS + WS-DSW-DAY.
047100 AA060-EXIT.
047200     EXIT SECTION.
047300*
047400 AA080-REWRITE-LVE-FILE SECTION.
047500*************************************
047600     IF  WS-LVE-COUNT = ZERO
047700         GO TO AA080-EXIT.
047800     PERFORM AA082-WRITE-LVE-ENTRY THRU AA082-EXIT
047900             VARYING LVE-IX FROM 1 BY 1
048000             UNTIL LVE-IX > WS-LVE-COUNT.
048100 AA080-EXIT.
048200     EXIT SECTION.
048300*
048400 AA082-WRITE-LVE-ENTRY.
048500     MOVE TBL-LVE-KEY      (LVE-IX) TO LVEN-KEY.
048600     MOVE TBL-LVE-EMP-KEY  (LVE-IX) TO LVEN-EMP-KEY.
048700     MOVE TBL-LVE-TYPE     (LVE-IX) TO LVEN-TYPE.
048800     MOVE TBL-LVE-START    (LVE-IX) TO LVEN-START-DATE.
048900     MOVE TBL-LVE-END      (LVE-IX) TO LVEN-END-DATE.
049000     MOVE TBL-LVE-DAYS     (LVE-IX) TO LVEN-NUM-DAYS.
049100     MOVE TBL-LVE-REASON   (LVE-IX) TO LVEN-REASON.
049200     MOVE TBL-LVE-STATUS   (LVE-IX) TO LVEN-STATUS.
049300     MOVE TBL-LVE-APPROVER (LVE-IX) TO LVEN-APPROVER-KEY.
049400     WRITE PY-LEAVE-RECORD-NEW.
049500 AA082-EXIT.
049600     EXIT.
049700*
049800 AA090-WRITE-ERROR-LINE SECTION.
049900*************************************
050000     MOVE SPACES TO PY-ERROR-LINE.
050100     STRING "TXN=" WS-ERR-TXN-TYPE
050200             " KEY=" WS-ERR-KEY
050300             " " WS-ERR-REASON
050400             DELIMITED BY SIZE INTO PY-ERROR-LINE.
050500     WRITE PY-ERROR-LINE.
050600 AA090-EXIT.
050700     EXIT SECTION.
050800*
050900 AA095-CLOSE-FILES SECTION.
051000*************************************
051100     CLOSE PY-LEAVE-FILE-NEW
051200           PY-LEAVE-TXN-FILE.
051300     MOVE SPACES TO PY-ERROR-LINE.
051400     STRING "ACCEPTED=" WS-ACCEPT-CNT " REJECTED=" WS-REJECT-CNT
051500             DELIMITED BY SIZE INTO PY-ERROR-LINE.
051600     WRITE PY-ERROR-LINE.
051700     CLOSE PY-ERROR-FILE.
051800 AA095-EXIT.
051900     EXIT SECTION.
