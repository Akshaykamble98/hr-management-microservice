000100 IDENTIFICATION DIVISION.
000200*===============================
000300 PROGRAM-ID.    PYMAINT.
000400 AUTHOR.        VINCENT B COEN.
000500 INSTALLATION.  APPLEWOOD COMPUTERS PAYROLL.
000600 DATE-WRITTEN.  02/05/87.
000700 DATE-COMPILED.
000800 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000900*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001000*                LICENSE - SEE THE FILE COPYING FOR DETAILS.
001100*
001200*    REMARKS.          EMPLOYEE MASTER MAINTENANCE.
001300*                      APPLIES ADD/UPDATE/DELETE TRANSACTIONS
001400*                      TO THE EMPLOYEE MASTER, VALIDATING THE
001500*                      EMPLOYEE NUMBER, DEPARTMENT & MANAGER
001600*                      KEYS, THEN WRITES A NEW MASTER.
001700*
001800*    CALLED MODULES.   NONE.
001900*    FILES USED.
002000*                      PYEMPOLD.  EMPLOYEE MASTER - OLD (INPUT).
002100*                      PYEMPNEW.  EMPLOYEE MASTER - NEW (OUTPUT).
002200*                      PYDEPT.    DEPARTMENT FILE (INPUT).
002300*                      PYEMPTXN.  MAINTENANCE TRANSACTIONS.
002400*                      PYERRPRT.  ERROR / AUDIT REPORT (PRINT).
002500*    ERROR MESSAGES USED.
002600*                      SY001.
002700*                      PY020 - PY029.
002800*
002900* CHANGES:
003000* 02/05/87 vbc - 1.0.00 Created - maintenance skeleton lifted
003100*                       from the old parameter file loader,
003200*                       coded the add/update/delete edits.
003300* 19/08/88 vbc -    .01 Emp table now loaded ASCENDING KEY,
003400*                       SEARCH ALL replaces the serial scan.
003500* 14/02/90 rjt -    .02 Duplicate employee number on ADD now
003600*                       rejected - was silently overwriting.
003700* 07/07/92 vbc -    .03 Delete no longer physically removes the
003800*                       row from the table straight away - it
003900*                       is marked then dropped on rewrite, so
004000*                       a later txn in the same run still sees
004100*                       it was there a moment ago.
004200* 25/01/94 rjt -    .04 Manager key now allowed blank (no
004300*                       manager) per HR-054.
004400* 11/09/95 vbc -    .05 Tidy up of error message numbering.
004500* 09/11/98 vbc - 2.0.00 YEAR 2000 - DOB and hire date confirmed
004600*                       full ccyymmdd, no 2-digit year storage
004700*                       anywhere in this program.
004800* 18/01/99 vbc -    .01 Y2K - re-ran full add/update/delete
004900*                       regression over the 1999/2000 boundary.
005000* 02/05/03 rjt -    .02 PY027/PY028 added for bad department &
005100*                       manager keys.
005200* 25/10/25 vbc - 3.0.00 Recast for the HR conversion - employee
005300*                       record shape replaced, department
005400*                       lookup table added for the referential
005500*                       check, per HR-101.
005600* 03/02/26 vbc -    .01 Update txn now leaves a field alone
005700*                       when it arrives blank, rather than
005800*                       blanking the master field - see AA032.
005850* 04/08/26 rjt -    .02 Duplicate e-mail now rejected on add,
005860*                       and on update when the e-mail arrives
005870*                       non-blank and differs from the current
005880*                       value - was never checked, per HR-117.
005885* 10/08/26 vbc -    .03 AA050-Check-Dept now treats a zero
005890*                       department key on add as no department
005892*                       supplied, same as AA052-Check-Mgr always
005894*                       has for the manager key - was wrongly
005896*                       rejecting every add with no department.
005900*
006000 ENVIRONMENT DIVISION.
006100*===============================
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. SYSTEM-370.
006400 OBJECT-COMPUTER. SYSTEM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PY-EMPLOYEE-FILE-OLD ASSIGN TO "PYEMPOLD"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS PY-EMPO-STATUS.
007200     SELECT PY-EMPLOYEE-FILE-NEW ASSIGN TO "PYEMPNEW"
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS PY-EMPN-STATUS.
007500     SELECT PY-DEPARTMENT-FILE   ASSIGN TO "PYDEPT"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS PY-DEPT-STATUS.
007800     SELECT PY-MAINT-TXN-FILE    ASSIGN TO "PYEMPTXN"
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS PY-MTX-STATUS.
008100     SELECT PY-ERROR-FILE        ASSIGN TO "PYERRPRT"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS PY-ERR-STATUS.
008400*
008500 DATA DIVISION.
008600*===============================
008700 FILE SECTION.
008800*
008900 FD  PY-EMPLOYEE-FILE-OLD
009000     LABEL RECORDS ARE STANDARD.
009100 COPY "wspyemp.cob".
009200*
009300 FD  PY-EMPLOYEE-FILE-NEW
009400     LABEL RECORDS ARE STANDARD.
009500 COPY "wspyemp.cob" REPLACING ==PY-Employee-Record== BY ==PY-Employee-Record-New==
009600                             ==Emp-==               BY ==Empn-==.
009700*
009800 FD  PY-DEPARTMENT-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 COPY "wspydept.cob".
010100*
010200 FD  PY-MAINT-TXN-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 COPY "wspymtx.cob".
010500*
010600 FD  PY-ERROR-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 01  PY-ERROR-LINE            PIC X(132).
010900*
011000 WORKING-STORAGE SECTION.
011100*-------------------------------
011200 77  PROG-NAME                PIC X(17) VALUE "PYMAINT (3.0.01)".
011300*
011400 01  WS-SWITCHES.
011500     03  WS-MTX-EOF           PIC X     VALUE "N".
011600         88  MTX-EOF                    VALUE "Y".
011700     03  WS-FOUND-SW          PIC X     VALUE "N".
011800         88  WS-FOUND                   VALUE "Y"
011900                              WHEN SET TO FALSE IS "N".
012000     03  WS-DEPT-OK-SW        PIC X     VALUE "N".
012100         88  WS-DEPT-OK                 VALUE "Y"
012200                              WHEN SET TO FALSE IS "N".
012300     03  WS-MGR-OK-SW         PIC X     VALUE "N".
012400         88  WS-MGR-OK                  VALUE "Y"
012500                              WHEN SET TO FALSE IS "N".
012600*
012700 01  WS-COUNTERS.
012800     03  WS-EMP-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012900     03  WS-DEPT-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
013000     03  WS-ACCEPT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
013100     03  WS-REJECT-CNT        BINARY-SHORT UNSIGNED VALUE ZERO.
013200     03  WS-DEL-COUNT         BINARY-SHORT UNSIGNED VALUE ZERO.
013300*
013400 01  WS-DEPT-TABLE.
013500     03  WS-DEPT-ENTRY OCCURS 1 TO 500 TIMES
013600                       DEPENDING ON WS-DEPT-COUNT
013700                       ASCENDING KEY IS TBL-DEPT-KEY
013800                       INDEXED BY DEPT-IX.
013900         05  TBL-DEPT-KEY      PIC 9(10) COMP.
013910         05  FILLER            PIC X(4).
014000*
014100 01  WS-EMP-TABLE.
014200     03  WS-EMP-ENTRY OCCURS 1 TO 4000 TIMES
014300                      DEPENDING ON WS-EMP-COUNT
014400                      ASCENDING KEY IS TBL-EMP-KEY
014500                      INDEXED BY EMP-IX.
014600         05  TBL-EMP-KEY       PIC 9(10)  COMP.
014700         05  TBL-EMP-NUMBER    PIC X(20).
014800         05  TBL-EMP-FIRST     PIC X(30).
014900         05  TBL-EMP-LAST      PIC X(30).
015000         05  TBL-EMP-EMAIL     PIC X(40).
015100         05  TBL-EMP-PHONE     PIC X(20).
015200         05  TBL-EMP-DOB       PIC 9(8)   COMP.
015300         05  TBL-EMP-HIRED     PIC 9(8)   COMP.
015400         05  TBL-EMP-STATUS    PIC X(10).
015500*            DOMAIN - SEE BANNER IN WSPYEMP.
015600         05  TBL-EMP-TYPE      PIC X(10).
015700         05  TBL-EMP-TITLE     PIC X(30).
015800         05  TBL-EMP-SALARY    PIC S9(10)V99 COMP-3.
015900         05  TBL-EMP-DEPT-KEY  PIC 9(10)  COMP.
016000         05  TBL-EMP-MGR-KEY   PIC 9(10)  COMP.
016100         05  TBL-EMP-DELETED-SW PIC X     VALUE "N".
016200             88  TBL-EMP-DELETED          VALUE "Y".
016250         05  FILLER              PIC X(8).
016300*
016400 01  WS-NEXT-EMP-KEY          PIC 9(10) COMP VALUE ZERO.
016500*
016600 01  WS-EMP-DATE-WORK.
016700     03  WS-EDW-YEAR          PIC 9(4).
016800     03  WS-EDW-MONTH         PIC 99.
016900     03  WS-EDW-DAY           PIC 99.
017000 01  WS-EMP-DATE9   REDEFINES WS-EMP-DATE-WORK PIC 9(8).
017100*
017200 01  WS-RUN-DATE-BLK.
017300     03  WS-RUN-YEAR          PIC 9(4).
017400     03  WS-RUN-MONTH         PIC 99.
017500     03  WS-RUN-DAY           PIC 99.
017600 01  WS-RUN-DATE9   REDEFINES WS-RUN-DATE-BLK PIC 9(8).
017610 01  WS-SYS-DATE-6.
017620*    ACCEPT ... FROM DATE GIVES US YYMMDD ONLY - THE CENTURY
017630*    IS WINDOWED BELOW, KEPT FROM THE 1998 Y2K PASS.
017640     03  WS-SYS-YY             PIC 99.
017650     03  WS-SYS-MM             PIC 99.
017660     03  WS-SYS-DD             PIC 99.
017670 01  WS-CENTURY                PIC 99 VALUE ZERO.
017700*
017800 01  WS-MGR-KEY-ALT REDEFINES WS-NEXT-EMP-KEY.
017900*    ALTERNATE ZONED VIEW, USED ONLY WHEN DISPLAYING THE NEXT
018000*    KEY ON THE AUDIT TRAIL - SEE AA042.
018100     03  WS-MGR-KEY-DISP      PIC 9(10).
018200*
018300 01  WS-ERROR-WORK.
018400     03  WS-ERR-TXN-TYPE      PIC X(1).
018500     03  WS-ERR-KEY           PIC 9(10).
018600     03  WS-ERR-REASON        PIC X(40).
018700*
018800 01  ERROR-MESSAGES.
018900     03  SY001    PIC X(46) VALUE
019000         "SY001 ABORTING RUN - NOTE ERROR IN THE JOB LOG".
019100     03  PY020    PIC X(26) VALUE "EMPLOYEE NOT FOUND".
019200     03  PY021    PIC X(33) VALUE
019300         "DUPLICATE EMPLOYEE NUMBER ON ADD".
019400     03  PY022    PIC X(30) VALUE "DUPLICATE EMPLOYEE KEY ON ADD".
019500     03  PY023    PIC X(22) VALUE "UNKNOWN TXN CODE".
019600     03  PY027    PIC X(24) VALUE "UNKNOWN DEPARTMENT KEY".
019700     03  PY028    PIC X(22) VALUE "UNKNOWN MANAGER KEY".
019750     03  PY029    PIC X(16) VALUE "DUPLICATE EMAIL".
019800*
019900 PROCEDURE DIVISION.
020000*===========================================
020100*
020200 AA000-MAIN SECTION.
020300*************************************
020400     PERFORM AA005-GET-RUN-DATE THRU AA005-EXIT.
020500     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
020600     PERFORM AA020-LOAD-DEPT-TABLE THRU AA020-EXIT.
020700     PERFORM AA030-LOAD-EMP-TABLE THRU AA030-EXIT.
020800     PERFORM AA040-PROCESS-TXN THRU AA040-EXIT
020900             UNTIL MTX-EOF.
021000     PERFORM AA080-REWRITE-EMP-FILE THRU AA080-EXIT.
021100     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
021200     GOBACK.
021300*
021400 AA000-EXIT. EXIT SECTION.
021500*
021510 AA005-GET-RUN-DATE SECTION.
021520*************************************
021530     ACCEPT WS-SYS-DATE-6 FROM DATE.
021540     IF  WS-SYS-YY < 50
021550         MOVE 20 TO WS-CENTURY
021560     ELSE
021570         MOVE 19 TO WS-CENTURY
021580     END-IF.
021590     COMPUTE WS-RUN-YEAR = WS-CENTURY * 100 + WS-SYS-YY.
021600     MOVE WS-SYS-MM TO WS-RUN-MONTH.
021610     MOVE WS-SYS-DD TO WS-RUN-DAY.
021620 AA005-EXIT.
021630     EXIT SECTION.
021640*
021650 AA010-OPEN-FILES SECTION.
021700*************************************
021800     OPEN INPUT  PY-EMPLOYEE-FILE-OLD.
021900     IF  PY-EMPO-STATUS NOT = "00" AND NOT = "05"
022000         DISPLAY "PY-EMPLOYEE-FILE-OLD STATUS " PY-EMPO-STATUS
022100         DISPLAY SY001
022200         STOP RUN.
022300     OPEN INPUT  PY-DEPARTMENT-FILE.
022400     IF  PY-DEPT-STATUS NOT = "00"
022500         DISPLAY "PY-DEPARTMENT-FILE STATUS " PY-DEPT-STATUS
022600         DISPLAY SY001
022700         STOP RUN.
022800     OPEN INPUT  PY-MAINT-TXN-FILE.
022900     IF  PY-MTX-STATUS NOT = "00"
023000         DISPLAY "PY-MAINT-TXN-FILE STATUS " PY-MTX-STATUS
023100         DISPLAY SY001
023200         STOP RUN.
023300     OPEN OUTPUT PY-EMPLOYEE-FILE-NEW.
023400     OPEN OUTPUT PY-ERROR-FILE.
023500 AA010-EXIT.
023600     EXIT SECTION.
023700*
023800 AA020-LOAD-DEPT-TABLE SECTION.
023900*************************************
024000     MOVE ZERO TO WS-DEPT-COUNT.
024100     PERFORM AA022-READ-DEPT THRU AA022-EXIT
024200             UNTIL PY-DEPT-STATUS = "10".
024300     CLOSE PY-DEPARTMENT-FILE.
024400 AA020-EXIT.
024500     EXIT SECTION.
024600*
024700 AA022-READ-DEPT.
024800     READ PY-DEPARTMENT-FILE
024900         AT END MOVE "10" TO PY-DEPT-STATUS
025000         NOT AT END
025100             ADD 1 TO WS-DEPT-COUNT
025200             SET DEPT-IX TO WS-DEPT-COUNT
025300             MOVE DEPT-KEY TO TBL-DEPT-KEY (DEPT-IX)
025400     END-READ.
025500 AA022-EXIT.
025600     EXIT.
025700*
025800 AA030-LOAD-EMP-TABLE SECTION.
025900*************************************
026000     MOVE ZERO TO WS-EMP-COUNT.
026100     MOVE ZERO TO WS-NEXT-EMP-KEY.
026200     IF  PY-EMPO-STATUS = "05"
026300         GO TO AA030-EXIT.
026400     PERFORM AA032-READ-EMP THRU AA032-EXIT
026500             UNTIL PY-EMPO-STATUS = "10".
026600     CLOSE PY-EMPLOYEE-FILE-OLD.
026700 AA030-EXIT.
026800     EXIT SECTION.
026900*
027000 AA032-READ-EMP.
027100     READ PY-EMPLOYEE-FILE-OLD
027200         AT END MOVE "10" TO PY-EMPO-STATUS
027300         NOT AT END
027400             ADD 1 TO WS-EMP-COUNT
027500             SET EMP-IX TO WS-EMP-COUNT
027600             MOVE EMP-KEY          TO TBL-EMP-KEY      (EMP-IX)
027700             MOVE EMP-NUMBER       TO TBL-EMP-NUMBER   (EMP-IX)
027800             MOVE EMP-FIRST-NAME   TO TBL-EMP-FIRST    (EMP-IX)
027900             MOVE EMP-LAST-NAME    TO TBL-EMP-LAST     (EMP-IX)
028000             MOVE EMP-EMAIL        TO TBL-EMP-EMAIL    (EMP-IX)
028100             MOVE EMP-PHONE        TO TBL-EMP-PHONE    (EMP-IX)
028200             MOVE EMP-DOB          TO TBL-EMP-DOB      (EMP-IX)
028300             MOVE EMP-HIRE-DATE    TO TBL-EMP-HIRED    (EMP-IX)
028400             MOVE EMP-STATUS       TO TBL-EMP-STATUS   (EMP-IX)
028500             MOVE EMP-TYPE         TO TBL-EMP-TYPE     (EMP-IX)
028600             MOVE EMP-JOB-TITLE    TO TBL-EMP-TITLE    (EMP-IX)
028700             MOVE EMP-SALARY       TO TBL-EMP-SALARY   (EMP-IX)
028800             MOVE EMP-DEPT-KEY     TO TBL-EMP-DEPT-KEY (EMP-IX)
028900             MOVE EMP-MGR-KEY      TO TBL-EMP-MGR-KEY  (EMP-IX)
029000             MOVE "N" TO TBL-EMP-DELETED-SW (EMP-IX)
029100             IF  EMP-KEY > WS-NEXT-EMP-KEY
029200                 MOVE EMP-KEY TO WS-NEXT-EMP-KEY
029300             END-IF
029400     END-READ.
029500 AA032-EXIT.
029600     EXIT.
029700*
029800 AA040-PROCESS-TXN SECTION.
029900*************************************
030000     READ PY-MAINT-TXN-FILE
030100         AT END SET MTX-EOF TO TRUE
030200             GO TO AA040-EXIT
030300     END-READ.
030400     EVALUATE MTX-TXN-CODE
030500         WHEN "A"  PERFORM AA042-EDIT-ADD THRU AA042-EXIT
030600         WHEN "U"  PERFORM AA044-EDIT-UPDATE THRU AA044-EXIT
030700         WHEN "D"  PERFORM AA046-EDIT-DELETE THRU AA046-EXIT
030800         WHEN OTHER
030900             MOVE MTX-TXN-CODE TO WS-ERR-TXN-TYPE
031000             MOVE MTX-EMP-KEY  TO WS-ERR-KEY
031100             MOVE PY023 TO WS-ERR-REASON
031200             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
031300             ADD 1 TO WS-REJECT-CNT
031400     END-EVALUATE.
031500 AA040-EXIT.
031600     EXIT SECTION.
031700*
031800 AA042-EDIT-ADD SECTION.
031900*************************************
032000     PERFORM AA050-CHECK-DEPT THRU AA050-EXIT.
032100     PERFORM AA052-CHECK-MGR THRU AA052-EXIT.
032200     IF  NOT WS-DEPT-OK
032300         MOVE "A" TO WS-ERR-TXN-TYPE
032400         MOVE MTX-EMP-KEY TO WS-ERR-KEY
032500         MOVE PY027 TO WS-ERR-REASON
032600         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
032700         ADD 1 TO WS-REJECT-CNT
032800         GO TO AA042-EXIT.
032900     IF  NOT WS-MGR-OK
033000         MOVE "A" TO WS-ERR-TXN-TYPE
033100         MOVE MTX-EMP-KEY TO WS-ERR-KEY
033200         MOVE PY028 TO WS-ERR-REASON
033300         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
033400         ADD 1 TO WS-REJECT-CNT
033500         GO TO AA042-EXIT.
033600     PERFORM AA054-CHECK-DUP-NUMBER THRU AA054-EXIT.
033700     IF  WS-FOUND
033800         MOVE "A" TO WS-ERR-TXN-TYPE
033900         MOVE MTX-EMP-KEY TO WS-ERR-KEY
034000         MOVE PY021 TO WS-ERR-REASON
034100         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
034200         ADD 1 TO WS-REJECT-CNT
034300         GO TO AA042-EXIT.
034310     PERFORM AA058-CHECK-DUP-EMAIL THRU AA058-EXIT.
034320     IF  WS-FOUND
034330         MOVE "A" TO WS-ERR-TXN-TYPE
034340         MOVE MTX-EMP-KEY TO WS-ERR-KEY
034350         MOVE PY029 TO WS-ERR-REASON
034360         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
034370         ADD 1 TO WS-REJECT-CNT
034380         GO TO AA042-EXIT.
034400*
034500     ADD 1 TO WS-NEXT-EMP-KEY.
034600     ADD 1 TO WS-EMP-COUNT.
034700     SET EMP-IX TO WS-EMP-COUNT.
034800     MOVE WS-NEXT-EMP-KEY  TO TBL-EMP-KEY      (EMP-IX).
034900     MOVE MTX-NUMBER       TO TBL-EMP-NUMBER   (EMP-IX).
035000     MOVE MTX-FIRST-NAME   TO TBL-EMP-FIRST    (EMP-IX).
035100     MOVE MTX-LAST-NAME    TO TBL-EMP-LAST     (EMP-IX).
035200     MOVE MTX-EMAIL        TO TBL-EMP-EMAIL    (EMP-IX).
035300     MOVE MTX-PHONE        TO TBL-EMP-PHONE    (EMP-IX).
035400     MOVE MTX-DOB          TO TBL-EMP-DOB      (EMP-IX).
035500     MOVE MTX-HIRE-DATE    TO TBL-EMP-HIRED    (EMP-IX).
035600     MOVE MTX-STATUS       TO TBL-EMP-STATUS   (EMP-IX).
035700     MOVE MTX-TYPE         TO TBL-EMP-TYPE     (EMP-IX).
035800     MOVE MTX-JOB-TITLE    TO TBL-EMP-TITLE    (EMP-IX).
035900     MOVE MTX-SALARY       TO TBL-EMP-SALARY   (EMP-IX).
036000     MOVE MTX-DEPT-KEY     TO TBL-EMP-DEPT-KEY (EMP-IX).
036100     MOVE MTX-MGR-KEY      TO TBL-EMP-MGR-KEY  (EMP-IX).
036200     MOVE "N"              TO TBL-EMP-DELETED-SW (EMP-IX).
036300     ADD 1 TO WS-ACCEPT-CNT.
036400 AA042-EXIT.
036500     EXIT SECTION.
036600*
036700 AA044-EDIT-UPDATE SECTION.
036800*************************************
036900     PERFORM AA056-FIND-EMP-BY-KEY THRU AA056-EXIT.
037000     IF  NOT WS-FOUND
037100         MOVE "U" TO WS-ERR-TXN-TYPE
037200         MOVE MTX-EMP-KEY TO WS-ERR-KEY
037300         MOVE PY020 TO WS-ERR-REASON
037400         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
037500         ADD 1 TO WS-REJECT-CNT
037600         GO TO AA044-EXIT.
037700*
037800*    ONLY A FIELD ARRIVING NON-BLANK ON THE TRANSACTION
037900*    REPLACES THE MASTER - A BLANK FIELD LEAVES IT ALONE.
038000     IF  MTX-FIRST-NAME NOT = SPACES
038100         MOVE MTX-FIRST-NAME TO TBL-EMP-FIRST (EMP-IX)
038200     END-IF.
038300     IF  MTX-LAST-NAME NOT = SPACES
038400         MOVE MTX-LAST-NAME TO TBL-EMP-LAST (EMP-IX)
038500     END-IF.
038600     IF  MTX-EMAIL NOT = SPACES
038610     AND MTX-EMAIL NOT = TBL-EMP-EMAIL (EMP-IX)
038620         PERFORM AA058-CHECK-DUP-EMAIL THRU AA058-EXIT
038630         IF  WS-FOUND
038640             MOVE "U" TO WS-ERR-TXN-TYPE
038650             MOVE MTX-EMP-KEY TO WS-ERR-KEY
038660             MOVE PY029 TO WS-ERR-REASON
038670             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
038680             ADD 1 TO WS-REJECT-CNT
038690             GO TO AA044-EXIT
038695         ELSE
038698             MOVE MTX-EMAIL TO TBL-EMP-EMAIL (EMP-IX)
038699         END-IF
038700     END-IF.
038900     IF  MTX-PHONE NOT = SPACES
039000         MOVE MTX-PHONE TO TBL-EMP-PHONE (EMP-IX)
039100     END-IF.
039200     IF  MTX-STATUS NOT = SPACES
039300         MOVE MTX-STATUS TO TBL-EMP-STATUS (EMP-IX)
039400     END-IF.
039500     IF  MTX-TYPE NOT = SPACES
039600         MOVE MTX-TYPE TO TBL-EMP-TYPE (EMP-IX)
039700     END-IF.
039800     IF  MTX-JOB-TITLE NOT = SPACES
039900         MOVE MTX-JOB-TITLE TO TBL-EMP-TITLE (EMP-IX)
040000     END-IF.
040100     IF  MTX-SALARY NOT = SPACES
040200         MOVE MTX-SALARY TO TBL-EMP-SALARY (EMP-IX)
040300     END-IF.
040400     IF  MTX-DEPT-KEY NOT = ZERO
040500         PERFORM AA050-CHECK-DEPT THRU AA050-EXIT
040600         IF  WS-DEPT-OK
040700             MOVE MTX-DEPT-KEY TO TBL-EMP-DEPT-KEY (EMP-IX)
040800         ELSE
040900             MOVE "U" TO WS-ERR-TXN-TYPE
041000             MOVE MTX-EMP-KEY TO WS-ERR-KEY
041100             MOVE PY027 TO WS-ERR-REASON
041200             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
041300             ADD 1 TO WS-REJECT-CNT
041400             GO TO AA044-EXIT
041500         END-IF
041600     END-IF.
041700     IF  MTX-MGR-KEY NOT = ZERO
041800         PERFORM AA052-CHECK-MGR THRU AA052-EXIT
041900         IF  WS-MGR-OK
042000             MOVE MTX-MGR-KEY TO TBL-EMP-MGR-KEY (EMP-IX)
042100         ELSE
042200             MOVE "U" TO WS-ERR-TXN-TYPE
042300             MOVE MTX-EMP-KEY TO WS-ERR-KEY
042400             MOVE PY028 TO WS-ERR-REASON
042500             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
042600             ADD 1 TO WS-REJECT-CNT
042700             GO TO AA044-EXIT
042800         END-IF
042900     END-IF.
043000     ADD 1 TO WS-ACCEPT-CNT.
043100 AA044-EXIT.
043200     EXIT SECTION.
043300*
043400 AA046-EDIT-DELETE SECTION.
043500*************************************
043600     PERFORM AA056-FIND-EMP-BY-KEY THRU AA056-EXIT.
043700     IF  NOT WS-FOUND
043800         MOVE "D" TO WS-ERR-TXN-TYPE
043900         MOVE MTX-EMP-KEY TO WS-ERR-KEY
044000         MOVE PY020 TO WS-ERR-REASON
044100         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
044200         ADD 1 TO WS-REJECT-CNT
044300         GO TO AA046-EXIT.
044400     SET TBL-EMP-DELETED (EMP-IX) TO TRUE.
044500     ADD 1 TO WS-ACCEPT-CNT.
044600     ADD 1 TO WS-DEL-COUNT.
044700 AA046-EXIT.
044800     EXIT SECTION.
044900*
045000 AA050-CHECK-DEPT SECTION.
045100*************************************
045150     IF  MTX-DEPT-KEY = ZERO
045160         SET WS-DEPT-OK TO TRUE
045170         GO TO AA050-EXIT.
045200     SET WS-DEPT-OK TO FALSE.
045300     IF  WS-DEPT-COUNT = ZERO
045400         GO TO AA050-EXIT.
045500     SET DEPT-IX TO 1.
045600     SEARCH ALL WS-DEPT-ENTRY
045700         WHEN TBL-DEPT-KEY (DEPT-IX) = MTX-DEPT-KEY
045800             SET WS-DEPT-OK TO TRUE.
045900 AA050-EXIT.
046000     EXIT SECTION.
046100*
046200 AA052-CHECK-MGR SECTION.
046300*************************************
046400     IF  MTX-MGR-KEY = ZERO
046500         SET WS-MGR-OK TO TRUE
046600         GO TO AA052-EXIT.
046700     SET WS-MGR-OK TO FALSE.
046800     SET EMP-IX TO 1.
046900     SEARCH ALL WS-EMP-ENTRY
047000         WHEN TBL-EMP-KEY (EMP-IX) = MTX-MGR-KEY
047100             SET WS-MGR-OK TO TRUE.
047200 AA052-EXIT.
047300     EXIT SECTION.
047400*
047500 AA054-CHECK-DUP-NUMBER SECTION.
047600*************************************
047700     SET WS-FOUND TO FALSE.
047800     SET EMP-IX TO 1.
047900     PERFORM AA055-SCAN-NUMBER THRU AA055-EXIT
048000             VARYING EMP-IX FROM 1 BY 1
048100             UNTIL EMP-IX > WS-EMP-COUNT
048200             OR WS-FOUND.
048300 AA054-EXIT.
048400     EXIT SECTION.
048500*
048600 AA055-SCAN-NUMBER.
048700     IF  TBL-EMP-NUMBER (EMP-IX) = MTX-NUMBER
048800     AND NOT TBL-EMP-DELETED (EMP-IX)
048900         SET WS-FOUND TO TRUE
049000     END-IF.
049100 AA055-EXIT.
049200     EXIT.
049210*
049220 AA058-CHECK-DUP-EMAIL SECTION.
049230*************************************
049240     SET WS-FOUND TO FALSE.
049250     SET EMP-IX TO 1.
049260     PERFORM AA059-SCAN-EMAIL THRU AA059-EXIT
049270             VARYING EMP-IX FROM 1 BY 1
049280             UNTIL EMP-IX > WS-EMP-COUNT
049290             OR WS-FOUND.
049292 AA058-EXIT.
049294     EXIT SECTION.
049296*
049298 AA059-SCAN-EMAIL.
049299     IF  TBL-EMP-EMAIL (EMP-IX) = MTX-EMAIL
049301     AND NOT TBL-EMP-DELETED (EMP-IX)
049303         SET WS-FOUND TO TRUE
049305     END-IF.
049307 AA059-EXIT.
049309     EXIT.
049311*
049400 AA056-FIND-EMP-BY-KEY SECTION.
049500*************************************
049600     SET WS-FOUND TO FALSE.
049700     SET EMP-IX TO 1.
049800     SEARCH ALL WS-EMP-ENTRY
049900         WHEN TBL-EMP-KEY (EMP-IX) = MTX-EMP-KEY
050000             IF  NOT TBL-EMP-DELETED (EMP-IX)
050100                 SET WS-FOUND TO TRUE
050200             END-IF.
050300 AA056-EXIT.
050400     EXIT SECTION.
050500*
050600 AA080-REWRITE-EMP-FILE SECTION.
050700*************************************
050800     IF  WS-EMP-COUNT = ZERO
050900         GO TO AA080-EXIT.
051000     PERFORM AA082-WRITE-EMP-ENTRY THRU AA082-EXIT
051100             VARYING EMP-IX FROM 1 BY 1
051200             UNTIL EMP-IX > WS-EMP-COUNT.
051300 AA080-EXIT.
051400     EXIT SECTION.
051500*
051600 AA082-WRITE-EMP-ENTRY.
051700     IF  TBL-EMP-DELETED (EMP-IX)
051800         GO TO AA082-EXIT.
051900     MOVE TBL-EMP-KEY      (EMP-IX) TO EMPN-KEY.
052000     MOVE TBL-EMP-NUMBER   (EMP-IX) TO EMPN-NUMBER.
052100     MOVE TBL-EMP-FIRST    (EMP-IX) TO EMPN-FIRST-NAME.
052200     MOVE TBL-EMP-LAST     (EMP-IX) TO EMPN-LAST-NAME.
052300     MOVE TBL-EMP-EMAIL    (EMP-IX) TO EMPN-EMAIL.
052400     MOVE TBL-EMP-PHONE    (EMP-IX) TO EMPN-PHONE.
052500     MOVE TBL-EMP-DOB      (EMP-IX) TO EMPN-DOB.
052600     MOVE TBL-EMP-HIRED    (EMP-IX) TO EMPN-HIRE-DATE.
052700     MOVE TBL-EMP-STATUS   (EMP-IX) TO EMPN-STATUS.
052800     MOVE TBL-EMP-TYPE     (EMP-IX) TO EMPN-TYPE.
052900     MOVE TBL-EMP-TITLE    (EMP-IX) TO EMPN-JOB-TITLE.
053000     MOVE TBL-EMP-SALARY   (EMP-IX) TO EMPN-SALARY.
053100     MOVE TBL-EMP-DEPT-KEY (EMP-IX) TO EMPN-DEPT-KEY.
053200     MOVE TBL-EMP-MGR-KEY  (EMP-IX) TO EMPN-MGR-KEY.
053300     WRITE PY-EMPLOYEE-RECORD-NEW.
053400 AA082-EXIT.
053500     EXIT.
053600*
053700 AA090-WRITE-ERROR-LINE SECTION.
053800*************************************
053900     MOVE SPACES TO PY-ERROR-LINE.
054000     STRING "TXN=" WS-ERR-TXN-TYPE
054100             " KEY=" WS-ERR-KEY
054200             " " WS-ERR-REASON
054300             DELIMITED BY SIZE INTO PY-ERROR-LINE.
054400     WRITE PY-ERROR-LINE.
054500 AA090-EXIT.
054600     EXIT SECTION.
054700*
054800 AA095-CLOSE-FILES SECTION.
054900*************************************
055000     CLOSE PY-EMPLOYEE-FILE-NEW
055100           PY-MAINT-TXN-FILE.
055200     MOVE SPACES TO PY-ERROR-LINE.
055300     STRING "ACCEPTED=" WS-ACCEPT-CNT " REJECTED=" WS-REJECT-CNT
055400             " DELETED=" WS-DEL-COUNT
055500             DELIMITED BY SIZE INTO PY-ERROR-LINE.
055600     WRITE PY-ERROR-LINE.
055700     CLOSE PY-ERROR-FILE.
055800 AA095-EXIT.
055900     EXIT SECTION.
