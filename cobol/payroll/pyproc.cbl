000100 IDENTIFICATION DIVISION.
000200*===============================
000300 PROGRAM-ID.    PYPROC.
000400 AUTHOR.        VINCENT B COEN.
000500 INSTALLATION.  APPLEWOOD COMPUTERS PAYROLL.
000600 DATE-WRITTEN.  14/03/87.
000700 DATE-COMPILED.
000800 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000900*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001000*                LICENSE - SEE THE FILE COPYING FOR DETAILS.
001100*
001200*    REMARKS.          PAYROLL POSTING RUN.
001300*                      BUILDS A PAY RECORD PER EMPLOYEE PER
001400*                      PAY PERIOD, TAKES IT THROUGH DRAFT,
001500*                      APPROVED & PAID, PRINTS THE PAYROLL
001600*                      REGISTER & THE MONTH-END PAID-NET
001700*                      TOTAL.  USES RW (REPORT WRITER) FOR
001800*                      THE REGISTER.
001900*
002000*    CALLED MODULES.   NONE.
002100*    FILES USED.
002200*                      PYEMPMST.  EMPLOYEE MASTER (INPUT).
002300*                      PYPAYFIL.  PAY FILE - OLD (INPUT).
002400*                      PYPAYNEW.  PAY FILE - NEW (OUTPUT).
002500*                      PYPAYTXN.  PAYROLL REQUEST TRANSACTIONS.
002600*                      PYREGPRT.  PAYROLL REGISTER (PRINT).
002700*                      PYERRPRT.  ERROR / AUDIT REPORT (PRINT).
002800*    ERROR MESSAGES USED.
002900*                      SY001, SY010, SY013.
003000*                      PY001 - PY014.
003100*
003200* CHANGES:
003300* 14/03/87 vbc - 1.0.00 Created - payroll register lifted from
003400*                       the old check register, started coding
003500*                       the create/approve/pay edits.
003600* 02/09/87 vbc -    .01 Added month-end PAID net total section
003700*                       to the register, per HR-009.
003800* 11/01/89 vbc -    .02 Emp table changed to SEARCH ALL -
003900*                       linear search too slow over 800 emps.
004000* 23/06/91 rjt -    .03 Fixed - PAY could go DRAFT -> PAID
004100*                       direct, now forces APPROVED first.
004200* 30/03/93 vbc -    .04 Net pay now allowed negative per audit
004300*                       query - removed the zero floor.
004400* 19/05/95 rjt -    .05 Tidy up of error message numbering.
004500* 14/11/98 vbc - 2.0.00 YEAR 2000 - all dates confirmed full
004600*                       ccyymmdd throughout, no 2-digit years
004700*                       held anywhere in this program.
004800* 22/02/99 vbc -    .01 Y2K - re-tested month-end cutover at
004900*                       the 1999/2000 boundary, no issues found.
005000* 17/08/02 rjt -    .02 Ptx-Notes now copied onto Pay-Notes
005100*                       unchanged - was being truncated at 40.
005200* 09/04/07 vbc -    .03 Added PY013/PY014 for bad txn codes.
005300* 21/10/25 vbc - 3.0.00 Recast for the HR conversion - employee
005400*                       & pay record shapes replaced, in-store
005500*                       tables now loaded via wspyemp/wspypay.
005600* 02/02/26 vbc -    .01 Gross/Net now computed in one place,
005700*                       aa046, was duplicated in aa040/aa044.
005750* 10/08/26 vbc -    .02 Register heading/detail now prints the
005760*                       BASIC column between PER-END and EARNINGS
005770*                       - Tbl-Pay-Basic was loaded but never
005780*                       reached the printed register.
005800*
005900 ENVIRONMENT DIVISION.
006000*===============================
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. SYSTEM-370.
006300 OBJECT-COMPUTER. SYSTEM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PY-EMPLOYEE-FILE ASSIGN TO "PYEMPMST"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS PY-EMP-STATUS.
007100     SELECT PY-PAY-FILE      ASSIGN TO "PYPAYFIL"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS PY-PAY-STATUS.
007400     SELECT PY-PAY-FILE-NEW  ASSIGN TO "PYPAYNEW"
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS PY-PAYN-STATUS.
007700     SELECT PY-PAY-TXN-FILE  ASSIGN TO "PYPAYTXN"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS PY-PTX-STATUS.
008000     SELECT PY-REGISTER-FILE ASSIGN TO "PYREGPRT"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS PY-REG-STATUS.
008300     SELECT PY-ERROR-FILE    ASSIGN TO "PYERRPRT"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS PY-ERR-STATUS.
008600*
008700 DATA DIVISION.
008800*===============================
008900 FILE SECTION.
009000*
009100 FD  PY-EMPLOYEE-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 COPY "wspyemp.cob".
009400*
009500 FD  PY-PAY-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 COPY "wspypay.cob".
009800*
009900 FD  PY-PAY-FILE-NEW
010000     LABEL RECORDS ARE STANDARD.
010100 COPY "wspypay.cob" REPLACING ==PY-Pay-Record== BY ==PY-Pay-Record-New==
010200                             ==Pay-==           BY ==Payn-==.
010300*
010400 FD  PY-PAY-TXN-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 COPY "wspyptx.cob".
010700*
010800 FD  PY-REGISTER-FILE
010900     REPORT IS PY-REGISTER-REPORT.
011000*
011100 FD  PY-ERROR-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  PY-ERROR-LINE           PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600*-------------------------------
011700 77  PROG-NAME               PIC X(17)  VALUE "PYPROC  (3.0.01)".
011800*
011900 01  WS-SWITCHES.
012000     03  WS-PTX-EOF          PIC X      VALUE "N".
012100         88  PTX-EOF                    VALUE "Y".
012200     03  WS-PAY-EOF          PIC X      VALUE "N".
012300         88  PAY-AT-EOF                 VALUE "Y".
012400*
012500 01  WS-COUNTERS.
012600     03  WS-EMP-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012700     03  WS-PAY-COUNT        BINARY-SHORT UNSIGNED VALUE ZERO.
012800     03  WS-PAGE-CNT         BINARY-SHORT UNSIGNED VALUE ZERO.
012900     03  WS-CREATE-CNT       BINARY-SHORT UNSIGNED VALUE ZERO.
013000     03  WS-ACCEPT-CNT       BINARY-SHORT UNSIGNED VALUE ZERO.
013100     03  WS-REJECT-CNT       BINARY-SHORT UNSIGNED VALUE ZERO.
013200*
013300 01  WS-TOTALS.
013400     03  WS-TOTAL-GROSS      PIC S9(10)V99 COMP-3 VALUE ZERO.
013500     03  WS-TOTAL-NET        PIC S9(10)V99 COMP-3 VALUE ZERO.
013600     03  WS-MONTH-END-NET    PIC S9(10)V99 COMP-3 VALUE ZERO.
013700     03  WS-EARNINGS         PIC S9(10)V99 COMP-3 VALUE ZERO.
013800     03  WS-DED-TAX          PIC S9(10)V99 COMP-3 VALUE ZERO.
013900*
014000 01  WS-ERROR-WORK.
014100     03  WS-ERR-TXN-TYPE     PIC X(1).
014200     03  WS-ERR-KEY          PIC 9(10).
014300     03  WS-ERR-REASON       PIC X(40).
014400     03  WS-FOUND-SW         PIC X     VALUE "N".
014500         88  WS-FOUND                  VALUE "Y"
014600                             WHEN SET TO FALSE IS "N".
014700*
014710 01  WS-EMP-TABLE.
014720     03  WS-EMP-ENTRY OCCURS 1 TO 4000 TIMES
014730                      DEPENDING ON WS-EMP-COUNT
014740                      ASCENDING KEY IS TBL-EMP-KEY
014750                      INDEXED BY EMP-IX.
014760         05  TBL-EMP-KEY       PIC 9(10)  COMP.
014770         05  TBL-EMP-FIRST     PIC X(30).
014780         05  TBL-EMP-LAST      PIC X(30).
014790         05  TBL-EMP-SALARY    PIC S9(10)V99 COMP-3.
014795         05  FILLER            PIC X(6).
014900*
015000 01  WS-PAY-TABLE.
015100     03  WS-PAY-ENTRY OCCURS 1 TO 4000 TIMES
015200                      DEPENDING ON WS-PAY-COUNT
015300                      ASCENDING KEY IS TBL-PAY-KEY
015400                      INDEXED BY PAY-IX.
015500         05  TBL-PAY-KEY       PIC 9(10)  COMP.
015600         05  TBL-PAY-EMP-KEY   PIC 9(10)  COMP.
015700         05  TBL-PAY-EMP-NAME  PIC X(61).
015800         05  TBL-PAY-PER-STRT  PIC 9(8)   COMP.
015900         05  TBL-PAY-PER-END   PIC 9(8)   COMP.
016000         05  TBL-PAY-BASIC     PIC S9(10)V99 COMP-3.
016100         05  TBL-PAY-ALLOW     PIC S9(10)V99 COMP-3.
016200         05  TBL-PAY-BONUS     PIC S9(10)V99 COMP-3.
016300         05  TBL-PAY-OVERTIME  PIC S9(10)V99 COMP-3.
016400         05  TBL-PAY-DEDUCT    PIC S9(10)V99 COMP-3.
016500         05  TBL-PAY-TAX       PIC S9(10)V99 COMP-3.
016600         05  TBL-PAY-GROSS     PIC S9(10)V99 COMP-3.
016700         05  TBL-PAY-NET       PIC S9(10)V99 COMP-3.
016800         05  TBL-PAY-STATUS    PIC X(16).
016900         05  TBL-PAY-PAY-DATE  PIC 9(8)   COMP.
017000         05  TBL-PAY-NOTES     PIC X(50).
017050         05  FILLER            PIC X(6).
017100*
017200 01  WS-RUN-DATE.
017300     03  WS-RUN-DATE-BLK.
017400         05  WS-RUN-YEAR      PIC 9(4).
017500         05  WS-RUN-MONTH     PIC 99.
017600         05  WS-RUN-DAY       PIC 99.
017700     03  WS-RUN-DATE9 REDEFINES WS-RUN-DATE-BLK PIC 9(8).
017750 01  WS-SYS-DATE-6.
017760*    ACCEPT ... FROM DATE GIVES US YYMMDD ONLY - THE CENTURY
017770*    IS WINDOWED BELOW, KEPT FROM THE 1998 Y2K PASS.
017780     03  WS-SYS-YY            PIC 99.
017790     03  WS-SYS-MM            PIC 99.
017800     03  WS-SYS-DD            PIC 99.
017810 01  WS-CENTURY               PIC 99  VALUE ZERO.
017820*
017900 01  WS-PAY-DATE-WORK.
018000     03  WS-PDW-YEAR          PIC 9(4).
018100     03  WS-PDW-MONTH         PIC 99.
018200     03  WS-PDW-DAY           PIC 99.
018300 01  WS-PAY-DATE9  REDEFINES WS-PAY-DATE-WORK PIC 9(8).
018350 01  WS-PAY-DATE-CENT REDEFINES WS-PAY-DATE-WORK.
018360*    CENTURY SPLIT OUT SEPARATELY - KEPT FROM THE Y2K WORK,
018370*    NEVER ACTUALLY NEEDED SINCE THE DATE IS ALWAYS FULL CCYY.
018380     03  WS-PDC-CENTURY       PIC 99.
018390     03  WS-PDC-YY            PIC 99.
018391     03  WS-PDC-MM            PIC 99.
018392     03  WS-PDC-DD            PIC 99.
018393*
018500 01  WS-NEXT-PAY-KEY          PIC 9(10) COMP VALUE ZERO.
018600*
018700 01  ERROR-MESSAGES.
018800     03  SY001   PIC X(46) VALUE
018900         "SY001 ABORTING RUN - NOTE ERROR IN THE JOB LOG".
019000     03  PY001   PIC X(31) VALUE
019100         "PY001 EMPLOYEE FILE NOT FOUND -".
019200     03  PY002   PIC X(28) VALUE
019300         "PY002 PAY FILE NOT FOUND -  ".
019400     03  PY003   PIC X(30) VALUE
019500         "PY003 PAYROLL TXN FILE NOT FOUND -".
019600     03  PY010   PIC X(20) VALUE "EMPLOYEE NOT FOUND".
019700     03  PY011   PIC X(20) VALUE "PAY RECORD NOT FOUND".
019800     03  PY012   PIC X(38) VALUE
019900         "PAYROLL MUST BE APPROVED BEFORE PAYMENT".
020000     03  PY013   PIC X(25) VALUE "INVALID TRANSACTION CODE".
020100     03  PY014   PIC X(25) VALUE "BAD MONTH FOR SUMMARY".
020200*
020300 LINKAGE SECTION.
020400*-------------------------------
020500 01  WS-RUN-PARMS.
020600     03  LS-SUM-YEAR          PIC 9(4).
020700     03  LS-SUM-MONTH         PIC 99.
020800*
020900 REPORT SECTION.
021000*********************
021100 RD  PY-REGISTER-REPORT
021200     CONTROL FINAL
021300     PAGE LIMIT 58
021400     HEADING 1
021500     FIRST DETAIL 5
021600     LAST DETAIL 54.
021700*
021800 01  TYPE PAGE HEADING.
021900     03  LINE 1.
022000         05  COL   1  PIC X(17)   SOURCE PROG-NAME.
022100         05  COL  40  PIC X(20)   VALUE "ACAS PAYROLL SYSTEM".
022200         05  COL  65  PIC X(25)   VALUE "PAYROLL REGISTER".
022300         05  COL 100  PIC X(5)    VALUE "PAGE ".
022400         05  COL 105  PIC ZZ9     SOURCE PAGE-COUNTER.
022500     03  LINE 2.
022600         05  COL   1  PIC X(9)    VALUE "RUN DATE ".
022700         05  COL  10  PIC 9(8)    SOURCE WS-RUN-DATE9.
022800     03  LINE 4.
022900         05  COL   1                   VALUE "EMP KEY".
023000         05  COL  12                   VALUE "EMPLOYEE NAME".
023100         05  COL  48                   VALUE "PER-START".
023200         05  COL  58                   VALUE "PER-END".
023250         05  COL  68                   VALUE "BASIC".
023300         05  COL  80                   VALUE "EARNINGS".
023400         05  COL  92                   VALUE "DED+TAX".
023500         05  COL 104                   VALUE "GROSS".
023600         05  COL 116                   VALUE "NET".
023700         05  COL 128                   VALUE "STATUS".
023800*
023900 01  PY-REG-DETAIL TYPE DETAIL.
024000     03  LINE PLUS 1.
024100         05  COL   1  PIC 9(10)      SOURCE TBL-PAY-EMP-KEY.
024200         05  COL  12  PIC X(35)      SOURCE TBL-PAY-EMP-NAME.
024300         05  COL  48  PIC 9(8)       SOURCE TBL-PAY-PER-STRT.
024400         05  COL  58  PIC 9(8)       SOURCE TBL-PAY-PER-END.
024450         05  COL  68  PIC ZZZ,ZZ9.99 SOURCE TBL-PAY-BASIC.
024500         05  COL  80  PIC ZZZ,ZZ9.99 SOURCE WS-EARNINGS.
024600         05  COL  92  PIC ZZZ,ZZ9.99 SOURCE WS-DED-TAX.
024700         05  COL 104  PIC ZZZ,ZZ9.99 SOURCE TBL-PAY-GROSS.
024800         05  COL 116  PIC ZZZ,ZZ9.99 SOURCE TBL-PAY-NET.
024900         05  COL 128  PIC X(16)      SOURCE TBL-PAY-STATUS.
025000*
025100 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
025200     03  COL   1  PIC X(28) VALUE "TOTAL PAY RECORDS CREATED -".
025300     03  COL  30  PIC ZZZ9      SOURCE WS-CREATE-CNT.
025400     03  COL  40  PIC X(14) VALUE "TOTAL GROSS -".
025500     03  COL  55  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-TOTAL-GROSS.
025600     03  COL  80  PIC X(12) VALUE "TOTAL NET -".
025700     03  COL  93  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-TOTAL-NET.
025800*
025900 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
026000     03  COL   1  PIC X(22) VALUE "TOTAL PAID NET FOR ".
026100     03  COL  20  PIC 9(4)  SOURCE LS-SUM-YEAR.
026200     03  COL  24  PIC X    VALUE "-".
026300     03  COL  25  PIC 99   SOURCE LS-SUM-MONTH.
026400     03  COL  28  PIC X    VALUE "-".
026500     03  COL  30  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-MONTH-END-NET.
026600*
027000 PROCEDURE DIVISION USING WS-RUN-PARMS.
027100*===========================================
027200*
027300 AA000-MAIN SECTION.
027400*************************************
027500     PERFORM AA005-GET-RUN-DATE THRU AA005-EXIT.
027600     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
027700     PERFORM AA020-LOAD-EMP-TABLE THRU AA020-EXIT.
027800     PERFORM AA030-LOAD-PAY-TABLE THRU AA030-EXIT.
027900     INITIATE PY-REGISTER-REPORT.
028000     PERFORM AA040-PROCESS-TXN THRU AA040-EXIT
028100             UNTIL PTX-EOF.
028200     PERFORM AA070-MONTH-END-TOTAL THRU AA070-EXIT.
028300     TERMINATE PY-REGISTER-REPORT.
028400     PERFORM AA080-REWRITE-PAY-FILE THRU AA080-EXIT.
028500     PERFORM AA095-CLOSE-FILES THRU AA095-EXIT.
028600     GOBACK.
028700*
028800 AA000-EXIT. EXIT SECTION.
028900*
028910 AA005-GET-RUN-DATE SECTION.
028920*************************************
028930     ACCEPT WS-SYS-DATE-6 FROM DATE.
028940     IF  WS-SYS-YY < 50
028950         MOVE 20 TO WS-CENTURY
028960     ELSE
028970         MOVE 19 TO WS-CENTURY
028980     END-IF.
028990     COMPUTE WS-RUN-YEAR = WS-CENTURY * 100 + WS-SYS-YY.
029000     MOVE WS-SYS-MM TO WS-RUN-MONTH.
029010     MOVE WS-SYS-DD TO WS-RUN-DAY.
029020 AA005-EXIT.
029030     EXIT SECTION.
029040*
029050 AA010-OPEN-FILES SECTION.
029100*************************************
029200     OPEN INPUT  PY-EMPLOYEE-FILE.
029300     IF  PY-EMP-STATUS NOT = "00"
029400         DISPLAY PY001 " PYEMPMST"
029500         DISPLAY SY001
029600         STOP RUN.
029700     OPEN INPUT  PY-PAY-FILE.
029800     IF  PY-PAY-STATUS NOT = "00" AND NOT = "05"
029900         DISPLAY PY002 PY-PAY-STATUS
030000         DISPLAY SY001
030100         STOP RUN.
030200     OPEN OUTPUT PY-PAY-FILE-NEW.
030300     OPEN INPUT  PY-PAY-TXN-FILE.
030400     IF  PY-PTX-STATUS NOT = "00"
030500         DISPLAY PY003 " PYPAYTXN"
030600         DISPLAY SY001
030700         STOP RUN.
030800     OPEN OUTPUT PY-REGISTER-FILE.
030900     OPEN OUTPUT PY-ERROR-FILE.
031000 AA010-EXIT.
031100     EXIT SECTION.
031200*
031300 AA020-LOAD-EMP-TABLE SECTION.
031400*************************************
031500     MOVE ZERO TO WS-EMP-COUNT.
031600     PERFORM AA022-READ-EMP THRU AA022-EXIT
031700             UNTIL PY-EMP-STATUS = "10".
031800     CLOSE PY-EMPLOYEE-FILE.
031900 AA020-EXIT.
032000     EXIT SECTION.
032100*
032200 AA022-READ-EMP.
032300     READ PY-EMPLOYEE-FILE
032400         AT END MOVE "10" TO PY-EMP-STATUS
032500         NOT AT END
032600             ADD 1 TO WS-EMP-COUNT
032700             SET EMP-IX TO WS-EMP-COUNT
032800             MOVE EMP-KEY          TO TBL-EMP-KEY   (EMP-IX)
032900             MOVE EMP-FIRST-NAME   TO TBL-EMP-FIRST (EMP-IX)
033000             MOVE EMP-LAST-NAME    TO TBL-EMP-LAST  (EMP-IX)
033100             MOVE EMP-SALARY       TO TBL-EMP-SALARY(EMP-IX)
033200     END-READ.
033300 AA022-EXIT.
033400     EXIT.
033500*
033600 AA030-LOAD-PAY-TABLE SECTION.
033700*************************************
033800     MOVE ZERO TO WS-PAY-COUNT.
033900     MOVE ZERO TO WS-NEXT-PAY-KEY.
034000     IF  PY-PAY-STATUS = "05"
034100         GO TO AA030-EXIT.
034200     PERFORM AA032-READ-PAY THRU AA032-EXIT
034300             UNTIL PAY-AT-EOF.
034400     CLOSE PY-PAY-FILE.
034500 AA030-EXIT.
034600     EXIT SECTION.
034700*
034800 AA032-READ-PAY.
034900     READ PY-PAY-FILE
035000         AT END SET PAY-AT-EOF TO TRUE
035100         NOT AT END
035200             ADD 1 TO WS-PAY-COUNT
035300             SET PAY-IX TO WS-PAY-COUNT
035400             MOVE PAY-KEY          TO TBL-PAY-KEY      (PAY-IX)
035500             MOVE PAY-EMP-KEY      TO TBL-PAY-EMP-KEY  (PAY-IX)
035600             MOVE PAY-EMP-NAME     TO TBL-PAY-EMP-NAME (PAY-IX)
035700             MOVE PAY-PERIOD-START TO TBL-PAY-PER-STRT (PAY-IX)
035800             MOVE PAY-PERIOD-END   TO TBL-PAY-PER-END  (PAY-IX)
035900             MOVE PAY-BASIC-SALARY TO TBL-PAY-BASIC    (PAY-IX)
036000             MOVE PAY-ALLOWANCES   TO TBL-PAY-ALLOW    (PAY-IX)
036100             MOVE PAY-BONUSES      TO TBL-PAY-BONUS    (PAY-IX)
036200             MOVE PAY-OVERTIME-PAY TO TBL-PAY-OVERTIME (PAY-IX)
036300             MOVE PAY-DEDUCTIONS   TO TBL-PAY-DEDUCT   (PAY-IX)
036400             MOVE PAY-TAX          TO TBL-PAY-TAX      (PAY-IX)
036500             MOVE PAY-GROSS-SALARY TO TBL-PAY-GROSS    (PAY-IX)
036600             MOVE PAY-NET-SALARY   TO TBL-PAY-NET      (PAY-IX)
036700             MOVE PAY-STATUS       TO TBL-PAY-STATUS   (PAY-IX)
036800             MOVE PAY-PAYMENT-DATE TO TBL-PAY-PAY-DATE (PAY-IX)
036900             MOVE PAY-NOTES        TO TBL-PAY-NOTES    (PAY-IX)
037000             IF  PAY-KEY > WS-NEXT-PAY-KEY
037100                 MOVE PAY-KEY TO WS-NEXT-PAY-KEY
037200             END-IF
037300     END-READ.
037400 AA032-EXIT.
037500     EXIT.
037600*
037700 AA040-PROCESS-TXN SECTION.
037800*************************************
037900     READ PY-PAY-TXN-FILE
038000         AT END SET PTX-EOF TO TRUE
038100             GO TO AA040-EXIT
038200     END-READ.
038300     EVALUATE PTX-TXN-CODE
038400         WHEN "C"  PERFORM AA042-CREATE-REQUEST THRU AA042-EXIT
038500         WHEN "A"  PERFORM AA044-APPROVE-REQUEST THRU AA044-EXIT
038600         WHEN "P"  PERFORM AA046-PAY-REQUEST THRU AA046-EXIT
038700         WHEN "S"  PERFORM AA048-TAKE-SUMMARY-PARMS THRU AA048-EXIT
038800         WHEN OTHER
038900             PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
039000     END-EVALUATE.
039100 AA040-EXIT.
039200     EXIT SECTION.
039300*
039400 AA042-CREATE-REQUEST SECTION.
039500*************************************
039600     MOVE SPACES TO WS-ERR-REASON.
039700     SET EMP-IX TO 1.
039800     SET WS-FOUND TO FALSE.
039900     SEARCH ALL WS-EMP-ENTRY
040000         WHEN TBL-EMP-KEY (EMP-IX) = PTX-EMP-KEY
040100             SET WS-FOUND TO TRUE.
040200     IF  NOT WS-FOUND
040300         MOVE "C" TO WS-ERR-TXN-TYPE
040400         MOVE PTX-EMP-KEY TO WS-ERR-KEY
040500         MOVE PY010 TO WS-ERR-REASON
040600         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
040700         ADD 1 TO WS-REJECT-CNT
040800         GO TO AA042-EXIT.
040900*
041000     ADD 1 TO WS-NEXT-PAY-KEY.
041100     ADD 1 TO WS-PAY-COUNT.
041200     SET PAY-IX TO WS-PAY-COUNT.
041300     MOVE WS-NEXT-PAY-KEY  TO TBL-PAY-KEY     (PAY-IX).
041400     MOVE PTX-EMP-KEY      TO TBL-PAY-EMP-KEY (PAY-IX).
041500     STRING TBL-EMP-FIRST (EMP-IX) DELIMITED BY SPACE
041600             " "           DELIMITED BY SIZE
041700             TBL-EMP-LAST (EMP-IX) DELIMITED BY SPACE
041800             INTO TBL-PAY-EMP-NAME (PAY-IX).
041900     MOVE PTX-PERIOD-START TO TBL-PAY-PER-STRT (PAY-IX).
042000     MOVE PTX-PERIOD-END   TO TBL-PAY-PER-END  (PAY-IX).
042100     MOVE TBL-EMP-SALARY (EMP-IX) TO TBL-PAY-BASIC (PAY-IX).
042200     IF  PTX-ALLOWANCES = SPACES
042300         MOVE ZERO TO TBL-PAY-ALLOW (PAY-IX)
042400     ELSE
042500         MOVE PTX-ALLOWANCES TO TBL-PAY-ALLOW (PAY-IX)
042600     END-IF.
042700     IF  PTX-BONUSES = SPACES
042800         MOVE ZERO TO TBL-PAY-BONUS (PAY-IX)
042900     ELSE
043000         MOVE PTX-BONUSES TO TBL-PAY-BONUS (PAY-IX)
043100     END-IF.
043200     IF  PTX-OVERTIME-PAY = SPACES
043300         MOVE ZERO TO TBL-PAY-OVERTIME (PAY-IX)
043400     ELSE
043500         MOVE PTX-OVERTIME-PAY TO TBL-PAY-OVERTIME (PAY-IX)
043600     END-IF.
043700     IF  PTX-DEDUCTIONS = SPACES
043800         MOVE ZERO TO TBL-PAY-DEDUCT (PAY-IX)
043900     ELSE
044000         MOVE PTX-DEDUCTIONS TO TBL-PAY-DEDUCT (PAY-IX)
044100     END-IF.
044200     IF  PTX-TAX = SPACES
044300         MOVE ZERO TO TBL-PAY-TAX (PAY-IX)
044400     ELSE
044500         MOVE PTX-TAX TO TBL-PAY-TAX (PAY-IX)
044600     END-IF.
044700     MOVE PTX-NOTES TO TBL-PAY-NOTES (PAY-IX).
044800     MOVE "DRAFT" TO TBL-PAY-STATUS (PAY-IX).
044900     MOVE ZERO TO TBL-PAY-PAY-DATE (PAY-IX).
045000     PERFORM AA060-COMPUTE-GROSS-NET THRU AA060-EXIT.
045100     ADD 1 TO WS-CREATE-CNT.
045200     ADD 1 TO WS-ACCEPT-CNT.
045300     MOVE TBL-PAY-GROSS (PAY-IX) TO WS-EARNINGS.
045400     SUBTRACT TBL-PAY-BASIC (PAY-IX) FROM WS-EARNINGS.
045500     COMPUTE WS-DED-TAX = TBL-PAY-DEDUCT (PAY-IX)
045600                         + TBL-PAY-TAX    (PAY-IX).
045700     GENERATE PY-REG-DETAIL.
045800 AA042-EXIT.
045900     EXIT SECTION.
046000*
046100 AA044-APPROVE-REQUEST SECTION.
046200*************************************
046300     PERFORM AA050-FIND-PAY-ENTRY THRU AA050-EXIT.
046400     IF  NOT WS-FOUND
046500         MOVE "A" TO WS-ERR-TXN-TYPE
046600         MOVE PTX-PAY-KEY TO WS-ERR-KEY
046700         MOVE PY011 TO WS-ERR-REASON
046800         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
046900         ADD 1 TO WS-REJECT-CNT
047000         GO TO AA044-EXIT.
047100     MOVE "APPROVED" TO TBL-PAY-STATUS (PAY-IX).
047200     ADD 1 TO WS-ACCEPT-CNT.
047300 AA044-EXIT.
047400     EXIT SECTION.
047500*
047600 AA046-PAY-REQUEST SECTION.
047700*************************************
047800     PERFORM AA050-FIND-PAY-ENTRY THRU AA050-EXIT.
047900     IF  NOT WS-FOUND
048000         MOVE "P" TO WS-ERR-TXN-TYPE
048100         MOVE PTX-PAY-KEY TO WS-ERR-KEY
048200         MOVE PY011 TO WS-ERR-REASON
048300         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
048400         ADD 1 TO WS-REJECT-CNT
048500         GO TO AA046-EXIT.
048600     IF  TBL-PAY-STATUS (PAY-IX) NOT = "APPROVED"
048700         MOVE "P" TO WS-ERR-TXN-TYPE
048800         MOVE PTX-PAY-KEY TO WS-ERR-KEY
048900         MOVE PY012 TO WS-ERR-REASON
049000         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
049100         ADD 1 TO WS-REJECT-CNT
049200         GO TO AA046-EXIT.
049300     MOVE "PAID" TO TBL-PAY-STATUS (PAY-IX).
049400     MOVE WS-RUN-DATE9 TO TBL-PAY-PAY-DATE (PAY-IX).
049500     ADD 1 TO WS-ACCEPT-CNT.
049600 AA046-EXIT.
049700     EXIT SECTION.
049800*
049900 AA048-TAKE-SUMMARY-PARMS SECTION.
050000*************************************
050100     IF  PTX-SUM-MONTH < 1 OR > 12
050200         MOVE "S" TO WS-ERR-TXN-TYPE
050300         MOVE ZERO TO WS-ERR-KEY
050400         MOVE PY014 TO WS-ERR-REASON
050500         PERFORM AA090-WRITE-ERROR-LINE THRU AA090-EXIT
050600         ADD 1 TO WS-REJECT-CNT
050700         GO TO AA048-EXIT.
050800     MOVE PTX-SUM-YEAR  TO LS-SUM-YEAR.
050900     MOVE PTX-SUM-MONTH TO LS-SUM-MONTH.
051000     ADD 1 TO WS-ACCEPT-CNT.
051100 AA048-EXIT.
051200     EXIT SECTION.
051300*
051400 AA050-FIND-PAY-ENTRY SECTION.
051500*************************************
051600     SET WS-FOUND TO FALSE.
051700     SET PAY-IX TO 1.
051800     SEARCH ALL WS-PAY-ENTRY
051900         WHEN TBL-PAY-KEY (PAY-IX) = PTX-PAY-KEY
052000             SET WS-FOUND TO TRUE.
052100 AA050-EXIT.
052200     EXIT SECTION.
052300*
052400 AA060-COMPUTE-GROSS-NET SECTION.
052500*************************************
052600     COMPUTE TBL-PAY-GROSS (PAY-IX) =
052700             TBL-PAY-BASIC    (PAY-IX)
052800           + TBL-PAY-ALLOW   (PAY-IX)
052900           + TBL-PAY-BONUS   (PAY-IX)
053000           + TBL-PAY-OVERTIME(PAY-IX).
053100     COMPUTE TBL-PAY-NET (PAY-IX) =
053200             TBL-PAY-GROSS  (PAY-IX)
053300           - TBL-PAY-DEDUCT(PAY-IX)
053400           - TBL-PAY-TAX   (PAY-IX).
053500     ADD TBL-PAY-GROSS (PAY-IX) TO WS-TOTAL-GROSS.
053600     ADD TBL-PAY-NET   (PAY-IX) TO WS-TOTAL-NET.
053700 AA060-EXIT.
053800     EXIT SECTION.
053900*
054000 AA070-MONTH-END-TOTAL SECTION.
054100*************************************
054200     MOVE ZERO TO WS-MONTH-END-NET.
054300     IF  LS-SUM-YEAR = ZERO
054400         GO TO AA070-EXIT.
054500     SET PAY-IX TO 1.
054600     PERFORM AA072-ACCUM-MONTH-END THRU AA072-EXIT
054700             VARYING PAY-IX FROM 1 BY 1
054800             UNTIL PAY-IX > WS-PAY-COUNT.
054900 AA070-EXIT.
055000     EXIT SECTION.
055100*
055200 AA072-ACCUM-MONTH-END.
055300     IF  TBL-PAY-STATUS (PAY-IX) = "PAID"
055400         MOVE TBL-PAY-PAY-DATE (PAY-IX) TO WS-PAY-DATE9
055500         IF  WS-PDW-YEAR  = LS-SUM-YEAR
055600         AND WS-PDW-MONTH = LS-SUM-MONTH
055700             ADD TBL-PAY-NET (PAY-IX) TO WS-MONTH-END-NET
055800         END-IF
055900     END-IF.
056000 AA072-EXIT.
056100     EXIT.
056200*
056300 AA080-REWRITE-PAY-FILE SECTION.
056400*************************************
056500     IF  WS-PAY-COUNT = ZERO
056600         GO TO AA080-EXIT.
056700     PERFORM AA082-WRITE-PAY-ENTRY THRU AA082-EXIT
056800             VARYING PAY-IX FROM 1 BY 1
056900             UNTIL PAY-IX > WS-PAY-COUNT.
057000 AA080-EXIT.
057100     EXIT SECTION.
057200*
057300 AA082-WRITE-PAY-ENTRY.
057400     MOVE TBL-PAY-KEY      (PAY-IX) TO PAYN-KEY.
057500     MOVE TBL-PAY-EMP-KEY  (PAY-IX) TO PAYN-EMP-KEY.
057600     MOVE TBL-PAY-EMP-NAME (PAY-IX) TO PAYN-EMP-NAME.
057700     MOVE TBL-PAY-PER-STRT (PAY-IX) TO PAYN-PERIOD-START.
057800     MOVE TBL-PAY-PER-END  (PAY-IX) TO PAYN-PERIOD-END.
057900     MOVE TBL-PAY-BASIC    (PAY-IX) TO PAYN-BASIC-SALARY.
058000     MOVE TBL-PAY-ALLOW    (PAY-IX) TO PAYN-ALLOWANCES.
058100     MOVE TBL-PAY-BONUS    (PAY-IX) TO PAYN-BONUSES.
058200     MOVE TBL-PAY-OVERTIME (PAY-IX) TO PAYN-OVERTIME-PAY.
058300     MOVE TBL-PAY-DEDUCT   (PAY-IX) TO PAYN-DEDUCTIONS.
058400     MOVE TBL-PAY-TAX      (PAY-IX) TO PAYN-TAX.
058500     MOVE TBL-PAY-GROSS    (PAY-IX) TO PAYN-GROSS-SALARY.
058600     MOVE TBL-PAY-NET      (PAY-IX) TO PAYN-NET-SALARY.
058700     MOVE TBL-PAY-STATUS   (PAY-IX) TO PAYN-STATUS.
058800     MOVE TBL-PAY-PAY-DATE (PAY-IX) TO PAYN-PAYMENT-DATE.
058900     MOVE TBL-PAY-NOTES    (PAY-IX) TO PAYN-NOTES.
059000     WRITE PY-PAY-RECORD-NEW.
059100 AA082-EXIT.
059200     EXIT.
059300*
059400 AA090-WRITE-ERROR-LINE SECTION.
059500*************************************
059600     MOVE SPACES TO PY-ERROR-LINE.
059700     STRING "TXN=" WS-ERR-TXN-TYPE
059800             " KEY=" WS-ERR-KEY
059900             " " WS-ERR-REASON
060000             DELIMITED BY SIZE INTO PY-ERROR-LINE.
060100     WRITE PY-ERROR-LINE.
060200 AA090-EXIT.
060300     EXIT SECTION.
060400*
060500 AA095-CLOSE-FILES SECTION.
060600*************************************
060700     CLOSE PY-PAY-FILE-NEW
060800           PY-PAY-TXN-FILE
060900           PY-REGISTER-FILE.
061000     MOVE SPACES TO PY-ERROR-LINE.
061100     STRING "ACCEPTED=" WS-ACCEPT-CNT " REJECTED=" WS-REJECT-CNT
061200             DELIMITED BY SIZE INTO PY-ERROR-LINE.
061300     WRITE PY-ERROR-LINE.
061400     CLOSE PY-ERROR-FILE.
061500 AA095-EXIT.
061600     EXIT SECTION.
