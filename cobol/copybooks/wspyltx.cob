000100*******************************************
000200*                                          *
000300*  Record Definition For Leave Request     *
000400*           Transaction File                *
000500*     Uses input order, no key              *
000600*******************************************
000700*  File size approx 90 bytes.
000800*
000900* 05/11/25 vbc - Created fresh for the leave conversion - no
001000*                prior ACAS record matched this shape, so it
001100*                follows the usual wspyNNN layout habit.
001200* 19/11/25 vbc - Ltx-Txn-Code Y added so the yearly approved
001300*                days total can be asked for off the same
001400*                file, per HR-146 - same idea as Ptx-Sum-Year.
001500*
001600 01  PY-Leave-Txn-Record.
001700     03  Ltx-Txn-Code          pic x(1).
001800*        Domain - R = Leave Request, Y = Yearly Total request.
001900     03  Ltx-Emp-Key           pic 9(10).
002000     03  Ltx-Type              pic x(12).
002100*        Used by R - see domain in wspylve.cob.
002200*        Ltx-Start-Date/End-Date are ccyymmdd, used by R.
002300     03  Ltx-Start-Date        pic 9(8).
002400     03  Ltx-End-Date          pic 9(8).
002500     03  Ltx-Reason            pic x(50).
002600     03  Ltx-Year              pic 9(4).
002700*        Used by Y.
002800     03  filler                pic x(10).
002900*
