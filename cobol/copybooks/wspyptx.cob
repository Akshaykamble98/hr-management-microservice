000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Request   *
000400*           Transaction File                *
000500*     Uses input order, no key              *
000600*     (Was the old Pay rate-line record,    *
000700*      re-shaped for payroll requests)       *
000800*******************************************
000900*  File size approx 150 bytes.
001000*
001100* 02/11/25 vbc - Created - re-shaped from the old Pay-Amt
001200*                rate-line record, Pay-Units/Pay-Amt dropped.
001300* 17/11/25 vbc - Ptx-Sum-Year/Month added to carry the
001400*                month-end total request on the same file -
001500*                txn code S, per HR-138.
001600* 28/11/25 rjt - Amount fields left DISPLAY so a blank amount
001700*                can be told apart from a supplied zero - see
001800*                note in wspymtx.cob.
001900*
002000 01  PY-Payroll-Txn-Record.
002100     03  Ptx-Txn-Code          pic x(1).
002200*        Domain - C = Create, A = Approve, P = Pay,
002300*                 S = Month-end Summary request.
002400     03  Ptx-Pay-Key           pic 9(10).
002500*        Used by A and P to find the pay record.
002600     03  Ptx-Emp-Key           pic 9(10).
002700*        Used by C to build the pay record.
002800*        Ptx-Period-Start/End are ccyymmdd, used by C.
002900     03  Ptx-Period-Start      pic 9(8).
003000     03  Ptx-Period-End        pic 9(8).
003100     03  Ptx-Allowances        pic s9(10)v99.
003200     03  Ptx-Bonuses           pic s9(10)v99.
003300     03  Ptx-Overtime-Pay      pic s9(10)v99.
003400     03  Ptx-Deductions        pic s9(10)v99.
003500     03  Ptx-Tax               pic s9(10)v99.
003600     03  Ptx-Notes             pic x(50).
003700     03  Ptx-Sum-Year          pic 9(4).
003800     03  Ptx-Sum-Month         pic 99.
003900     03  filler                pic x(5).
004000*
