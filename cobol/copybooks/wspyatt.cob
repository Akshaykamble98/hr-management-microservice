000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance File   *
000400*     Uses Att-Key as key, grouped by      *
000500*     Att-Emp-Key then Att-Date             *
000600*******************************************
000700*  File size approx 60 bytes.
000800*
000900* 29/10/25 vbc - Created fresh for the attendance conversion.
001000* 13/11/25 vbc - Att-Work-Hours added, derived at write time
001100*                from check-in/check-out, never keyed in.
001200* 27/11/25 rjt - Att-Status widened to x(16) to take
001300*                WORK-FROM-HOME, per HR-152.
001400*
001500 01  PY-Attendance-Record.
001600     03  Att-Key               pic 9(10)   comp.
001700     03  Att-Emp-Key           pic 9(10)   comp.
001800     03  Att-Date              pic 9(8)    comp.
001900*        Att-Date is ccyymmdd.  One record per Att-Emp-Key
002000*        per Att-Date - duplicate is rejected by pyatt.
002100     03  Att-Check-In          pic 9(4)    comp.
002200*        Hhmm, 24 hour clock.
002300     03  Att-Check-Out         pic 9(4)    comp.
002400*        Hhmm - zero means not checked out yet.
002500     03  Att-Status            pic x(16).
002600*        Domain - PRESENT, ABSENT, HALF-DAY, LATE,
002700*                 WORK-FROM-HOME, ON-LEAVE.
002800     03  Att-Work-Hours        pic 9(2)    comp.
002900     03  Att-Notes             pic x(50).
003000     03  filler                pic x(8).
003100*
