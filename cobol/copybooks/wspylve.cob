000100*******************************************
000200*                                          *
000300*  Record Definition For Leave File        *
000400*     Uses Lve-Key as key                  *
000500*     (Was the Chk - Check Register -      *
000600*      record, re-shaped for leave)         *
000700*******************************************
000800*  File size approx 110 bytes.
000900*
001000* 29/10/25 vbc - Created - re-shaped from the old Chk record,
001100*                Chk-Amt table dropped, leave fields added.
001200* 11/11/25 vbc - Lve-Approver-Key added, zero = none, per
001300*                HR-141.
001400* 20/11/25 rjt - Lve-Type widened to x(12) to take BEREAVEMENT.
001500*
001600 01  PY-Leave-Record.
001700     03  Lve-Key               pic 9(10)   comp.
001800     03  Lve-Emp-Key           pic 9(10)   comp.
001900     03  Lve-Type              pic x(12).
002000*        Domain - ANNUAL, SICK, PERSONAL, MATERNITY,
002100*                 PATERNITY, UNPAID, BEREAVEMENT, STUDY.
002200*        Lve-Start-Date & Lve-End-Date are ccyymmdd.
002300     03  Lve-Start-Date        pic 9(8)    comp.
002400     03  Lve-End-Date          pic 9(8)    comp.
002500     03  Lve-Num-Days          pic 9(4)    comp.
002600     03  Lve-Reason            pic x(50).
002700     03  Lve-Status            pic x(10).
002800*        Domain - PENDING, APPROVED, REJECTED, CANCELLED.
002900     03  Lve-Approver-Key      pic 9(10)   comp.
003000     03  filler                pic x(6).
003100*
