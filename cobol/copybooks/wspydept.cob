000100*******************************************
000200*                                          *
000300*  Record Definition For Department        *
000400*            File                           *
000500*     Uses Dept-Key as key                 *
000600*******************************************
000700*  File size 50 bytes.
000800*
000900* 22/10/25 vbc - Created - taken from the old accounts file
001000*                shape (code + description), renumbered for
001100*                the HR conversion.
001200* 30/10/25 vbc - Dept-Name added as a 2nd unique field, per
001300*                HR-104 - both Code and Name must be unique.
001400*
001500 01  PY-Department-Record.
001600     03  Dept-Key              pic 9(10)   comp.
001700     03  Dept-Code             pic x(10).
001800     03  Dept-Name             pic x(30).
001900     03  filler                pic x(4).
002000*
