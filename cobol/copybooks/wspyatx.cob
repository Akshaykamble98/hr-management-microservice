000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*      Transaction File                     *
000500*     Uses input order, no key              *
000600*     (Was the old Pay-Transactions rate    *
000700*      record, re-shaped for attendance)     *
000800*******************************************
000900*  File size approx 60 bytes.
001000*
001100* 06/11/25 vbc - Created - re-shaped from the old
001200*                Hrs-Emp-No/Hrs-Effective-Date/Hrs-Rate/
001300*                Hrs-Units rate-line record.
001400* 21/11/25 vbc - Atx-Txn-Code C added so the monthly status
001500*                count can be asked for off the same file,
001600*                per HR-151.
001700*
001800 01  PY-Attendance-Txn-Record.
001900     03  Atx-Txn-Code          pic x(1).
002000*        Domain - R = Attendance Record, C = Monthly Count
002100*                 request.
002200     03  Atx-Emp-Key           pic 9(10).
002300*        Atx-Date is ccyymmdd, used by R.
002400     03  Atx-Date              pic 9(8).
002500     03  Atx-Check-In          pic 9(4).
002600     03  Atx-Check-Out         pic 9(4).
002700     03  Atx-Status            pic x(16).
002800*        Used by R as the status to record and by C as the
002900*        status to count - see domain in wspyatt.cob.
003000     03  Atx-Notes             pic x(50).
003100     03  Atx-Count-Month       pic 99.
003200*        Used by C.
003300     03  Atx-Count-Year        pic 9(4).
003400*        Used by C.
003500     03  filler                pic x(5).
003600*
