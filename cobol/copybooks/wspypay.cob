000100*******************************************
000200*                                          *
000300*  Record Definition For Pay File          *
000400*        (The Payroll Master)              *
000500*     Uses Pay-Key as key                  *
000600*******************************************
000700*  File size approx 220 bytes.
000800*
000900* 28/10/25 vbc - Created fresh for the payroll-posting
001000*                conversion - the old rate-line shape moved
001100*                out to wspyptx.cob as the request transaction.
001200* 06/11/25 vbc - Pay-Emp-Name added, captured at create time so
001300*                the register does not have to re-read Emp
001400*                every time it is printed.
001500* 18/11/25 rjt - Pay-Status widened to x(16) to take
001600*                PENDING-APPROVAL, per HR-133.
001700* 02/12/25 vbc - Pay-Payment-Date added, zero until paid.
001800*
001900 01  PY-Pay-Record.
002000     03  Pay-Key               pic 9(10)   comp.
002100     03  Pay-Emp-Key           pic 9(10)   comp.
002200     03  Pay-Emp-Name          pic x(61).
002300*        Pay-Period-Start/End & Pay-Payment-Date are ccyymmdd.
002400     03  Pay-Period-Start     pic 9(8)    comp.
002500     03  Pay-Period-End       pic 9(8)    comp.
002600     03  Pay-Basic-Salary     pic s9(10)v99   comp-3.
002700     03  Pay-Allowances       pic s9(10)v99   comp-3.
002800     03  Pay-Bonuses          pic s9(10)v99   comp-3.
002900     03  Pay-Overtime-Pay     pic s9(10)v99   comp-3.
003000     03  Pay-Deductions       pic s9(10)v99   comp-3.
003100     03  Pay-Tax              pic s9(10)v99   comp-3.
003200     03  Pay-Gross-Salary     pic s9(10)v99   comp-3.
003300     03  Pay-Net-Salary       pic s9(10)v99   comp-3.
003400     03  Pay-Status           pic x(16).
003500*        Domain - DRAFT, PENDING-APPROVAL, APPROVED, PAID,
003600*                 CANCELLED.
003700     03  Pay-Payment-Date     pic 9(8)    comp.
003800     03  Pay-Notes            pic x(50).
003900     03  filler               pic x(6).
004000*
