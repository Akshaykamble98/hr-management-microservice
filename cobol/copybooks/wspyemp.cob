000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Emp-Key as key                  *
000600*******************************************
000700*  File size approx 270 bytes.
000800*
000900* 14/10/25 vbc - Created - taken from wspyemp layout, resized
001000*                and renumbered for the HR master conversion.
001100* 22/10/25 vbc - Added Emp-Dept-Key & Emp-Mgr-Key, dropped the
001200*                USA tax fields, not used by this master.
001300* 05/11/25 vbc - Emp-Number made x(20), was x(12), per HR-110.
001400* 19/11/25 rjt - Emp-Status & Emp-Type domains documented below
001500*                per HR-121 - do not add values without checking
001600*                pymaint edits.
001700*
001800 01  PY-Employee-Record.
001900     03  Emp-Key               pic 9(10)   comp.
002000     03  Emp-Number            pic x(20).
002100     03  Emp-First-Name        pic x(30).
002200     03  Emp-Last-Name         pic x(30).
002300     03  Emp-Email             pic x(40).
002400     03  Emp-Phone             pic x(20).
002500*        Emp-DOB & Emp-Hire-Date are both ccyymmdd.
002600     03  Emp-DOB               pic 9(8)    comp.
002700     03  Emp-Hire-Date         pic 9(8)    comp.
002800     03  Emp-Status            pic x(10).
002900*        Domain - ACTIVE, INACTIVE, TERMINATED, ON-LEAVE,
003000*                 SUSPENDED.
003100     03  Emp-Type              pic x(10).
003200*        Domain - FULL-TIME, PART-TIME, CONTRACT, INTERN,
003300*                 TEMPORARY.
003400     03  Emp-Job-Title         pic x(30).
003500     03  Emp-Salary            pic s9(10)v99   comp-3.
003600*        Emp-Dept-Key & Emp-Mgr-Key - zero means none supplied.
003700     03  Emp-Dept-Key          pic 9(10)   comp.
003800     03  Emp-Mgr-Key           pic 9(10)   comp.
003900     03  filler                pic x(8).
004000*
