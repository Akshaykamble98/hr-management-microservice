000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*      Maintenance Transaction File        *
000500*     Uses input order, no key             *
000600*******************************************
000700*  File size approx 260 bytes.
000800*
000900* 31/10/25 vbc - Created fresh for the HR master maintenance
001000*                conversion - no prior ACAS record matched this
001100*                shape, so it follows the usual wspyNNN layout
001150*                habit.
001200* 14/11/25 rjt - Mtx-Txn-Code domain documented below - pymaint
001300*                rejects anything else, per HR-108.
001400* 25/11/25 vbc - All optional fields left as DISPLAY, not COMP,
001500*                so that pymaint can test them against SPACES
001600*                to tell "not supplied" from "zero" on update.
001700*
001800 01  PY-Maint-Txn-Record.
001900     03  Mtx-Txn-Code          pic x(1).
002000*        Domain - A = Add, U = Update, D = Delete.
002100     03  Mtx-Emp-Key           pic 9(10).
002200     03  Mtx-Number            pic x(20).
002300     03  Mtx-First-Name        pic x(30).
002400     03  Mtx-Last-Name         pic x(30).
002500     03  Mtx-Email             pic x(40).
002600     03  Mtx-Phone             pic x(20).
002700     03  Mtx-DOB               pic 9(8).
002800     03  Mtx-Hire-Date         pic 9(8).
002900     03  Mtx-Status            pic x(10).
003000     03  Mtx-Type              pic x(10).
003100     03  Mtx-Job-Title         pic x(30).
003200     03  Mtx-Salary            pic s9(10)v99.
003300     03  Mtx-Dept-Key          pic 9(10).
003400     03  Mtx-Mgr-Key           pic 9(10).
003500     03  filler                pic x(9).
003600*
